000100*****************************************************************         
000200 IDENTIFICATION DIVISION.                                                 
000300*-----------------------------------------------------------------        
000400 PROGRAM-ID.     ORDTAX.                                                  
000500 AUTHOR.         J SAYLES.                                                
000600 INSTALLATION.   FLOORING MASTERY - COBOL DEVELOPMENT CENTER.             
000700 DATE-WRITTEN.   09/21/1988.                                              
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NON-CONFIDENTIAL.                                        
001000*-----------------------------------------------------------------        
001100*    REMARKS.    LOADS THE STATE TAX RATE REFERENCE FILE (ONE             
001200*                ROW PER STATE) INTO THE TAX-TABLE SHARED WITH            
001300*                ORDPOST/ORDVALID/ORDCALC, AND CHECKS THE TABLE           
001400*                FOR THE TWO INTEGRITY RULES THIS SHOP HAS                
001500*                ALWAYS ENFORCED ON EVERY LOAD:                           
001600*                  1. A ROW'S OWN STATE-ABBREVIATION MUST MATCH           
001700*                     THE SLOT IT WAS FILED UNDER (GUARDS A               
001800*                     CORRUPTED LOAD).                                    
001900*                  2. NO TWO ROWS MAY CARRY THE SAME FULL STATE           
002000*                     NAME.                                               
002100*                CALLED ONCE PER RUN BY ORDPOST BEFORE ANY                
002200*                TRANSACTION IS VALIDATED.                                
002300*-----------------------------------------------------------------        
002400*    CHANGE LOG                                                           
002500*-----------------------------------------------------------------        
002600*    DATE      INIT  TICKET    DESCRIPTION                                
002700*    --------  ----  --------  -----------------------------------        
002800*    09/21/88  JRS   FM-0012   INITIAL WRITE FOR ORDER CALC PROJ          
002900*    02/09/89  JRS   FM-0031   ADDED DUPLICATE-STATE-NAME CHECK           
003000*    06/14/91  DWS   FM-0077   RAISED TABLE LIMIT TO 75 ROWS              
003100*    08/30/93  DWS   FM-0104   FIXED TAX-EOF NOT RESET ON RE-CALL         
003200*    01/11/96  MPK   FM-0166   FILE STATUS DISPLAY ON OPEN FAILURE        
003300*    12/03/98  DWS   FM-Y2K03  YEAR 2000 REVIEW - NO 2-DIGIT YEARS        
003400*                              USED IN THIS MODULE, NO CHANGE             
003500*                              REQUIRED.  SIGNED OFF DWS 12/03/98.        
003600*    07/19/02  MPK   FM-0241   TRAILING-ZERO SCALE NOTE ADDED             
003650*    11/06/03  MPK   FM-0267   RELEVELED THE FILE-STATUS/EOF/SAVE         
003660*                              SCRATCH ITEMS TO 77, PACKED NOTHING        
003670*                              HERE - NO MONEY FIELDS IN THIS ONE         
003680*    11/19/03  MPK   FM-0272   320 NOW RE-VERIFIES THE SLOT'S STATE       
003690*                              ABBREVIATION AGAINST A LOAD-TIME SHADOW    
003695*                              COPY (RULE 15) - PREVIOUSLY 320 ONLY       
003696*                              RAN THE DUPLICATE-NAME CHECK               
003700*-----------------------------------------------------------------        
003800 ENVIRONMENT DIVISION.                                                    
003900*-----------------------------------------------------------------        
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER.   IBM-370.                                              
004200 OBJECT-COMPUTER.   IBM-370.                                              
004300 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                   
004400*-----------------------------------------------------------------        
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700     SELECT TAXFILE   ASSIGN TO TAXFILE                                   
004800            ORGANIZATION IS LINE SEQUENTIAL                               
004900            FILE STATUS  IS WS-TAXFILE-STATUS.                            
005000*-----------------------------------------------------------------        
005100 DATA DIVISION.                                                           
005200 FILE SECTION.                                                            
005300*-----------------------------------------------------------------        
005400 FD  TAXFILE                                                              
005500     RECORDING MODE IS F                                                  
005600     LABEL RECORDS ARE OMITTED.                                           
005700 01  TAXFILE-LINE                    PIC X(60).                           
005800*-----------------------------------------------------------------        
005900 WORKING-STORAGE SECTION.                                                 
006000*-----------------------------------------------------------------        
006100 77  WS-TAXFILE-STATUS           PIC X(2).                                
006200     88  TAXFILE-OK               VALUE '00'.                             
006300     88  TAXFILE-EOF               VALUE '10'.                            
006600 77  WS-TAX-EOF-SW                   PIC X     VALUE 'N'.                 
006700     88  WS-TAX-EOF                   VALUE 'Y'.                          
006800*    A DATE-STAMP REDEFINE USED ONLY TO TIME-TAG THE DISPLAY LOG.         
006900 01  WS-RUN-DATE-AND-TIME.                                                
007000     05  WS-RUN-DATE.                                                     
007100         10  WS-RUN-YY                PIC 99.                             
007200         10  WS-RUN-MM                PIC 99.                             
007300         10  WS-RUN-DD                PIC 99.                             
007400     05  WS-RUN-DATE-X REDEFINES WS-RUN-DATE                              
007500                                     PIC 9(6).                            
007600     05  FILLER                      PIC X(4).                            
007700*    SAVED RETURN CODE, ALTERNATE TEXT VIEW - USED ONLY IN THE            
007800*    OPEN-FAILED AND TABLE-FULL JOBLOG LINES BELOW.                       
007900 77  WS-RETURN-CD-SAVE               PIC S9(4) COMP  VALUE 0.             
008000 77  WS-RETURN-CD-SAVE-X REDEFINES WS-RETURN-CD-SAVE                      
008100                                     PIC X(2).                            
008200*    ROWS-LOADED COUNT FOR THE END-OF-LOAD JOBLOG LINE, SAME              
008300*    ALTERNATE-VIEW IDIOM AS WS-RUN-DATE-X ABOVE.                         
008400 77  WS-ROWS-LOADED                  PIC 9(4) VALUE 0.                    
008500 77  WS-ROWS-LOADED-X REDEFINES WS-ROWS-LOADED                            
008600                                     PIC X(4).                            
008700*-----------------------------------------------------------------        
008710*    SHADOW COPY OF EACH ROW'S OWN STATE ABBREVIATION, FILED              
008720*    HERE BY A MOVE INDEPENDENT OF THE ONE THAT FILES THE TABLE           
008730*    ITSELF (RULE 15) - A FUTURE SUBSCRIPT SLIP ON EITHER MOVE SHOWS      
008740*    UP AS A MISMATCH IN 320 BELOW INSTEAD OF A SILENT MIS-FILED ROW.     
008750 01  WS-TAX-KEY-SHADOW.                                                   
008760     05  WS-TKS-ABBR             PIC X(2) OCCURS 75 TIMES.                
008770     05  FILLER                  PIC X(04).                               
008800 COPY TAXMSTR.                                                            
008900*-----------------------------------------------------------------        
009000 LINKAGE SECTION.                                                         
009100*-----------------------------------------------------------------        
009200 COPY TAXTAB.                                                             
009300 01  LK-RETURN-CD                    PIC S9(4) COMP.                      
009400     88  LK-TAX-TABLE-OK              VALUE 0.                            
009500     88  LK-TAX-TABLE-FULL            VALUE 4.                            
009600     88  LK-TAX-TABLE-INVALID          VALUE 8.                           
009700     88  LK-TAX-FILE-ERROR             VALUE 12.                          
009800*-----------------------------------------------------------------        
009900 PROCEDURE DIVISION USING TAX-ROW-COUNT, TAX-TABLE, LK-RETURN-CD.         
010000*-----------------------------------------------------------------        
010100 000-MAIN-RTN.                                                            
010200     MOVE 0 TO LK-RETURN-CD.                                              
010300     PERFORM 100-OPEN-TAXFILE THRU 100-EXIT.                              
010400     IF LK-RETURN-CD NOT = 0                                              
010500         GO TO 000-EXIT                                                   
010600     END-IF.                                                              
010700     PERFORM 200-LOAD-TAX-TABLE THRU 200-EXIT                             
010800             UNTIL WS-TAX-EOF OR LK-RETURN-CD NOT = 0.                    
010900     MOVE TAX-ROW-COUNT TO WS-ROWS-LOADED.                                
011000     DISPLAY 'ORDTAX - TAX TABLE LOAD COMPLETE, ROWS = '                  
011100             WS-ROWS-LOADED-X.                                            
011200     PERFORM 700-CLOSE-TAXFILE THRU 700-EXIT.                             
011300     IF LK-RETURN-CD = 0                                                  
011400         PERFORM 300-CHECK-TAX-INTEGRITY THRU 300-EXIT                    
011500     END-IF.                                                              
011600 000-EXIT.                                                                
011700     GOBACK.                                                              
011800*-----------------------------------------------------------------        
011900 100-OPEN-TAXFILE.                                                        
012000     ACCEPT WS-RUN-DATE FROM DATE.                                        
012100     OPEN INPUT TAXFILE.                                                  
012200     IF NOT TAXFILE-OK                                                    
012300         MOVE 12 TO LK-RETURN-CD                                          
012400         MOVE LK-RETURN-CD TO WS-RETURN-CD-SAVE                           
012500         DISPLAY 'ORDTAX - OPEN FAILED ON TAXFILE, STATUS = '             
012600                 WS-TAXFILE-STATUS ' RUN DATE ' WS-RUN-DATE-X             
012700                 ' RETURN-CD ' WS-RETURN-CD-SAVE-X                        
012800     END-IF.                                                              
012900 100-EXIT.                                                                
013000     EXIT.                                                                
013100*-----------------------------------------------------------------        
013200*    200-LOAD-TAX-TABLE READS ONE TAXFILE LINE PER CALL AND               
013300*    UNPACKS ITS THREE COMMA-DELIMITED FIELDS (STATE, ABBREV,             
013400*    RATE) INTO THE NEXT TAX-TABLE SLOT.  RULE 6 NOTES THE                
013500*    COMPARISON AGAINST AN ORDER'S TAX RATE IGNORES TRAILING-             
013600*    ZERO SCALE DIFFERENCES -- STORING TT-TAX-RATE AS A PACKED            
013700*    9(3)V9(2) RATHER THAN KEEPING THE TEXT FORM SIDESTEPS THAT           
013800*    PROBLEM ENTIRELY (SEE CHANGE LOG 07/19/02).                          
013900*-----------------------------------------------------------------        
014000 200-LOAD-TAX-TABLE.                                                      
014100     READ TAXFILE                                                         
014200         AT END                                                           
014300             SET WS-TAX-EOF TO TRUE                                       
014400         NOT AT END                                                       
014500             PERFORM 250-UNPACK-TAX-LINE THRU 250-EXIT                    
014600             PERFORM 260-STORE-TAX-ROW THRU 260-EXIT                      
014700     END-READ.                                                            
014800 200-EXIT.                                                                
014900     EXIT.                                                                
015000*-----------------------------------------------------------------        
015100*    UNPACKS STRAIGHT INTO THE TX-TAX-RECORD COPY MEMBER SO THE           
015200*    STORE STEP BELOW IS A PLAIN RECORD-TO-TABLE-ROW MOVE.                
015300 250-UNPACK-TAX-LINE.                                                     
015400     UNSTRING TAXFILE-LINE DELIMITED BY ','                               
015500         INTO TX-STATE, TX-STATE-ABBREVIATION, TX-TAX-RATE-X              
015600     END-UNSTRING.                                                        
015700 250-EXIT.                                                                
015800     EXIT.                                                                
015900*-----------------------------------------------------------------        
016000 260-STORE-TAX-ROW.                                                       
016100     IF TAX-ROW-COUNT >= 75                                               
016200         MOVE 4 TO LK-RETURN-CD                                           
016300         MOVE LK-RETURN-CD TO WS-RETURN-CD-SAVE                           
016400         DISPLAY 'ORDTAX - TAX TABLE FULL AT 75 ROWS'                     
016500                 ' RETURN-CD ' WS-RETURN-CD-SAVE-X                        
016600     ELSE                                                                 
016700         ADD 1 TO TAX-ROW-COUNT                                           
016710         MOVE TX-STATE-ABBREVIATION TO WS-TKS-ABBR (TAX-ROW-COUNT)        
016800         MOVE TX-STATE TO TT-STATE (TAX-ROW-COUNT)                        
016900         MOVE TX-STATE-ABBREVIATION                                       
017000                      TO TT-STATE-ABBREVIATION (TAX-ROW-COUNT)            
017100         MOVE TX-TAX-RATE-X TO TT-TAX-RATE-X (TAX-ROW-COUNT)              
017200     END-IF.                                                              
017300 260-EXIT.                                                                
017400     EXIT.                                                                
017500*-----------------------------------------------------------------        
017600*    300-CHECK-TAX-INTEGRITY - RULE 15 (TAX HALF).  WALKS THE             
017700*    TABLE ONCE LOOKING FOR A MIS-FILED KEY, THEN ONCE MORE               
017800*    (NESTED) LOOKING FOR A DUPLICATE FULL STATE NAME.                    
017900*-----------------------------------------------------------------        
018000 300-CHECK-TAX-INTEGRITY.                                                 
018100     SET TAX-TABLE-IDX TO 1.                                              
018200     PERFORM 320-CHECK-ONE-TAX-ROW THRU 320-EXIT                          
018300             VARYING TAX-TABLE-IDX FROM 1 BY 1                            
018400             UNTIL TAX-TABLE-IDX > TAX-ROW-COUNT                          
018500                OR LK-RETURN-CD NOT = 0.                                  
018600 300-EXIT.                                                                
018700     EXIT.                                                                
018800*-----------------------------------------------------------------        
018900 320-CHECK-ONE-TAX-ROW.                                                   
019000*    THIS SHOP DOES NOT TRUST ANY LOAD UTILITY TO KEY A ROW               
019050*    RIGHT -- RE-VERIFY THE SLOT'S ABBREVIATION AGAINST THE               
019060*    SHADOW COPY TAKEN AT LOAD TIME (260, ABOVE) ON A SEPARATE            
019070*    MOVE, THEN CHECK FOR A DUPLICATE FULL STATE NAME.                    
019100     IF TT-STATE-ABBREVIATION (TAX-TABLE-IDX) NOT =                       
019110                WS-TKS-ABBR (TAX-TABLE-IDX)                               
019120         DISPLAY 'ORDTAX - STATE ABBREVIATION MIS-FILED AT ROW '          
019130                 TAX-TABLE-IDX                                            
019140         MOVE 8 TO LK-RETURN-CD                                           
019150     END-IF.                                                              
019160     IF LK-RETURN-CD = 0                                                  
019180         PERFORM 340-CHECK-DUP-STATE-NAME THRU 340-EXIT                   
019190     END-IF.                                                              
019200 320-EXIT.                                                                
019400     EXIT.                                                                
019500*-----------------------------------------------------------------        
019600 340-CHECK-DUP-STATE-NAME.                                                
019700     SET TAX-TABLE-IDX2 TO TAX-TABLE-IDX.                                 
019800     ADD 1 TO TAX-TABLE-IDX2.                                             
019900     PERFORM 360-COMPARE-STATE-NAMES THRU 360-EXIT                        
020000             VARYING TAX-TABLE-IDX2 FROM TAX-TABLE-IDX2 BY 1              
020100             UNTIL TAX-TABLE-IDX2 > TAX-ROW-COUNT                         
020200                OR LK-RETURN-CD NOT = 0.                                  
020300 340-EXIT.                                                                
020400     EXIT.                                                                
020500*-----------------------------------------------------------------        
020600 360-COMPARE-STATE-NAMES.                                                 
020700     IF TT-STATE (TAX-TABLE-IDX) = TT-STATE (TAX-TABLE-IDX2)              
020800         DISPLAY 'ORDTAX - DUPLICATE STATE NAME ON TAX TABLE: '           
020900                 TT-STATE (TAX-TABLE-IDX)                                 
021000         MOVE 8 TO LK-RETURN-CD                                           
021100     END-IF.                                                              
021200 360-EXIT.                                                                
021300     EXIT.                                                                
021400*-----------------------------------------------------------------        
021500 700-CLOSE-TAXFILE.                                                       
021600     CLOSE TAXFILE.                                                       
021700 700-EXIT.                                                                
021800     EXIT.                                                                
