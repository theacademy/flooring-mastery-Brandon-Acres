000100*****************************************************************         
000200*    TAXMSTR  --  ONE ROW OF THE STATE TAX RATE REFERENCE FILE.           
000300*    KEY = TX-STATE-ABBREVIATION.  LOADED WHOLE INTO TAXTAB BY            
000400*    ORDTAX AND NEVER REWRITTEN BY THE ORDER BATCH.                       
000500*-----------------------------------------------------------------        
000600*    09/14/98  JRS   INITIAL COPY MEMBER - ORDER CALC PROJECT             
000700*-----------------------------------------------------------------        
000800 01  TX-TAX-RECORD.                                                       
000900     05  TX-STATE                    PIC X(20).                           
001000     05  TX-STATE-ABBREVIATION       PIC X(2).                            
001100     05  TX-TAX-RATE                 PIC 9(3)V9(2).                       
001200     05  TX-TAX-RATE-X REDEFINES TX-TAX-RATE                              
001300                                     PIC X(5).                            
001400     05  FILLER                      PIC X(9).                            
