000100*****************************************************************         
000200 IDENTIFICATION DIVISION.                                                 
000300*-----------------------------------------------------------------        
000400 PROGRAM-ID.     ORDVALID.                                                
000500 AUTHOR.         J SAYLES.                                                
000600 INSTALLATION.   FLOORING MASTERY - COBOL DEVELOPMENT CENTER.             
000700 DATE-WRITTEN.   09/23/1988.                                              
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NON-CONFIDENTIAL.                                        
001000*-----------------------------------------------------------------        
001100*    REMARKS.    EDITS ONE ORDER AGAINST THE EIGHT VALIDATION             
001200*                RULES THE OLD SALES-DESK SCREEN USED TO ENFORCE          
001300*                ON THE WAY IN.  STOPS AT THE FIRST RULE FAILED           
001400*                AND HANDS BACK ITS NUMBER IN LK-RETURN-CD, SAME          
001500*                AS THE VIEW LAYER USED TO REPORT ONE EDIT ERROR          
001600*                AT A TIME.  CALLED FROM ORDPOST FOR BOTH THE             
001700*                ADD-ORDER AND EDIT-ORDER FLOWS -- THE CALLER             
001800*                TURNS LK-DATE-CHECK-SW OFF FOR AN EDIT BECAUSE           
001900*                AN EDITED ORDER MAY LEGITIMATELY KEEP A PAST             
002000*                ORDER DATE.                                              
002100*-----------------------------------------------------------------        
002200*    CHANGE LOG                                                           
002300*-----------------------------------------------------------------        
002400*    DATE      INIT  TICKET    DESCRIPTION                                
002500*    --------  ----  --------  -----------------------------------        
002600*    09/23/88  JRS   FM-0014   INITIAL WRITE FOR ORDER CALC PROJ          
002700*    10/02/88  JRS   FM-0017   ADDED CUST-NAME-CLASS SPECIAL-NAMES        
002800*                              CHARACTER CLASS FOR RULE 2                 
002900*    06/20/91  DWS   FM-0078   STATE/PRODUCT ZERO-VS-MULTIPLE             
003000*                              MATCH REASON CODE SPLIT OUT                
003100*    09/11/94  TGW   FM-0131   ORDER DATE COMPARED AS YYYYMMDD,           
003200*                              NOT RAW MMDDYYYY (SORTED WRONG             
003300*                              ACROSS A YEAR BOUNDARY - SEE TEST          
003400*                              CASE FM-0131 IN THE DEFECT LOG)            
003500*    12/03/98  DWS   FM-Y2K05  YEAR 2000 REVIEW - DATES ALREADY           
003600*                              CARRIED AS 4-DIGIT YEARS HERE.             
003700*                              SIGNED OFF DWS 12/03/98.                   
003800*    05/14/03  MPK   FM-0255   AREA MINIMUM MOVED TO A LEVEL-88           
003900*                              CONDITION FOR READABILITY                  
003950*    11/06/03  MPK   FM-0267   RELEVELED THE LINKAGE SCRATCH              
003960*                              ITEMS (DATE-CHECK-SW, RETURN-CD,           
003970*                              REASON-CD, DATE-OF-INPUT) TO 77            
004000*-----------------------------------------------------------------        
004100 ENVIRONMENT DIVISION.                                                    
004200*-----------------------------------------------------------------        
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER.   IBM-370.                                              
004500 OBJECT-COMPUTER.   IBM-370.                                              
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM                                                   
004800     CLASS CUST-NAME-CLASS IS 'A' THRU 'Z', 'a' THRU 'z',                 
004900                               '0' THRU '9', ',', '.', ' '.               
005000*-----------------------------------------------------------------        
005100 DATA DIVISION.                                                           
005200 WORKING-STORAGE SECTION.                                                 
005300*-----------------------------------------------------------------        
005400 01  WS-MATCH-COUNTERS.                                                   
005500     05  WS-STATE-MATCH-COUNT        PIC S9(4) COMP VALUE 0.              
005600     05  WS-STATE-MATCH-IDX          PIC S9(4) COMP VALUE 0.              
005700     05  WS-PRODUCT-MATCH-COUNT      PIC S9(4) COMP VALUE 0.              
005800     05  WS-PRODUCT-MATCH-IDX        PIC S9(4) COMP VALUE 0.              
005900     05  FILLER                      PIC X(4).                            
006000 01  WS-CHAR-SCAN.                                                        
006100     05  WS-CHAR-IDX                 PIC S9(4) COMP VALUE 0.              
006200     05  WS-BAD-CHAR-FOUND-SW        PIC X     VALUE 'N'.                 
006300         88  WS-BAD-CHAR-FOUND        VALUE 'Y'.                          
006400     05  FILLER                      PIC X(4).                            
006500*    ORDER-DATE AND DATE-OF-INPUT RECAST AS YYYYMMDD SO A                 
006600*    STRAIGHT NUMERIC COMPARE SORTS CHRONOLOGICALLY (FM-0131).            
006700 01  WS-DATE-COMPARE-AREA.                                                
006800     05  WS-ORDER-DATE-YMD.                                               
006900         10  WS-ORDER-YMD-YYYY        PIC 9(4).                           
007000         10  WS-ORDER-YMD-MM          PIC 99.                             
007100         10  WS-ORDER-YMD-DD          PIC 99.                             
007200     05  WS-ORDER-DATE-YMD-N REDEFINES WS-ORDER-DATE-YMD                  
007300                                     PIC 9(8).                            
007400     05  WS-INPUT-DATE-YMD.                                               
007500         10  WS-INPUT-YMD-YYYY        PIC 9(4).                           
007600         10  WS-INPUT-YMD-MM          PIC 99.                             
007700         10  WS-INPUT-YMD-DD          PIC 99.                             
007800     05  WS-INPUT-DATE-YMD-N REDEFINES WS-INPUT-DATE-YMD                  
007900                                     PIC 9(8).                            
008000     05  LK-DATE-OF-INPUT-GROUP.                                          
008100         10  LK-DATE-OF-INPUT-MM      PIC 99.                             
008200         10  LK-DATE-OF-INPUT-DD      PIC 99.                             
008300         10  LK-DATE-OF-INPUT-YYYY    PIC 9(4).                           
008400     05  LK-DATE-OF-INPUT-X REDEFINES LK-DATE-OF-INPUT-GROUP              
008500                                     PIC 9(8).                            
008600     05  FILLER                      PIC X(4).                            
008700*-----------------------------------------------------------------        
008800 LINKAGE SECTION.                                                         
008900*-----------------------------------------------------------------        
009000 COPY ORDMSTR.                                                            
009100 COPY TAXTAB.                                                             
009200 COPY PRDTAB.                                                             
009300 77  LK-DATE-CHECK-SW                PIC X.                               
009400     88  LK-DATE-CHECK-REQUIRED       VALUE 'Y'.                          
009500     88  LK-DATE-CHECK-SKIPPED         VALUE 'N'.                         
009600 77  LK-DATE-OF-INPUT                PIC 9(8).                            
009700 77  LK-RETURN-CD                    PIC S9(4) COMP.                      
009800     88  LK-ORDER-IS-VALID            VALUE 0.                            
009900 77  LK-REASON-CD                    PIC X.                               
010000     88  LK-REASON-ZERO-MATCH          VALUE 'Z'.                         
010100     88  LK-REASON-MULTIPLE-MATCH      VALUE 'M'.                         
010200*-----------------------------------------------------------------        
010300 PROCEDURE DIVISION USING OM-ORDER-RECORD, TAX-ROW-COUNT,                 
010400             TAX-TABLE, PRD-ROW-COUNT, PRODUCT-TABLE,                     
010500             LK-DATE-CHECK-SW, LK-DATE-OF-INPUT, LK-RETURN-CD,            
010600             LK-REASON-CD.                                                
010700*-----------------------------------------------------------------        
010800 000-MAIN-RTN.                                                            
010900     MOVE 0    TO LK-RETURN-CD.                                           
011000     MOVE SPACE TO LK-REASON-CD.                                          
011100     IF LK-DATE-CHECK-REQUIRED                                            
011200         PERFORM 100-CHECK-ORDER-DATE THRU 100-EXIT                       
011300     END-IF.                                                              
011400     IF LK-RETURN-CD = 0                                                  
011500         PERFORM 200-CHECK-CUSTOMER-NAME THRU 200-EXIT                    
011600     END-IF.                                                              
011700     IF LK-RETURN-CD = 0                                                  
011800         PERFORM 300-CHECK-STATE THRU 300-EXIT                            
011900     END-IF.                                                              
012000     IF LK-RETURN-CD = 0                                                  
012100         PERFORM 400-CHECK-PRODUCT-TYPE THRU 400-EXIT                     
012200     END-IF.                                                              
012300     IF LK-RETURN-CD = 0                                                  
012400         PERFORM 500-CHECK-AREA THRU 500-EXIT                             
012500     END-IF.                                                              
012600     IF LK-RETURN-CD = 0                                                  
012700         PERFORM 600-CHECK-TAX-RATE THRU 600-EXIT                         
012800     END-IF.                                                              
012900     IF LK-RETURN-CD = 0                                                  
013000         PERFORM 700-CHECK-COST-PER-SQFT THRU 700-EXIT                    
013100     END-IF.                                                              
013200     IF LK-RETURN-CD = 0                                                  
013300         PERFORM 800-CHECK-LABOR-COST-PER-SQFT THRU 800-EXIT              
013400     END-IF.                                                              
013500 000-EXIT.                                                                
013600     GOBACK.                                                              
013700*-----------------------------------------------------------------        
013800*    100-CHECK-ORDER-DATE - RULE 1.  ONLY APPLIED ON THE ADD              
013900*    FLOW (LK-DATE-CHECK-SW = 'Y'); THE ORDER DATE MUST FALL              
014000*    STRICTLY AFTER THE DATE THE ORDER WAS KEYED.                         
014100*-----------------------------------------------------------------        
014200 100-CHECK-ORDER-DATE.                                                    
014300     MOVE OM-ORDER-DATE-YYYY TO WS-ORDER-YMD-YYYY.                        
014400     MOVE OM-ORDER-DATE-MM   TO WS-ORDER-YMD-MM.                          
014500     MOVE OM-ORDER-DATE-DD   TO WS-ORDER-YMD-DD.                          
014600     MOVE LK-DATE-OF-INPUT   TO LK-DATE-OF-INPUT-X.                       
014700     MOVE LK-DATE-OF-INPUT-YYYY TO WS-INPUT-YMD-YYYY.                     
014800     MOVE LK-DATE-OF-INPUT-MM   TO WS-INPUT-YMD-MM.                       
014900     MOVE LK-DATE-OF-INPUT-DD   TO WS-INPUT-YMD-DD.                       
015000     IF WS-ORDER-DATE-YMD-N NOT > WS-INPUT-DATE-YMD-N                     
015100         MOVE 1 TO LK-RETURN-CD                                           
015200     END-IF.                                                              
015300 100-EXIT.                                                                
015400     EXIT.                                                                
015500*-----------------------------------------------------------------        
015600*    200-CHECK-CUSTOMER-NAME - RULE 2.  REQUIRED, AND EVERY               
015700*    CHARACTER MUST FALL IN CUST-NAME-CLASS (LETTERS, DIGITS,             
015800*    COMMA, PERIOD, SPACE).                                               
015900*-----------------------------------------------------------------        
016000 200-CHECK-CUSTOMER-NAME.                                                 
016100     IF OM-CUSTOMER-NAME = SPACES                                         
016200         MOVE 2 TO LK-RETURN-CD                                           
016300         GO TO 200-EXIT                                                   
016400     END-IF.                                                              
016500     MOVE 'N' TO WS-BAD-CHAR-FOUND-SW.                                    
016600     PERFORM 220-CHECK-ONE-CHAR THRU 220-EXIT                             
016700             VARYING WS-CHAR-IDX FROM 1 BY 1                              
016800             UNTIL WS-CHAR-IDX > 30 OR WS-BAD-CHAR-FOUND.                 
016900     IF WS-BAD-CHAR-FOUND                                                 
017000         MOVE 2 TO LK-RETURN-CD                                           
017100     END-IF.                                                              
017200 200-EXIT.                                                                
017300     EXIT.                                                                
017400*-----------------------------------------------------------------        
017500 220-CHECK-ONE-CHAR.                                                      
017600     IF OM-CUSTOMER-NAME (WS-CHAR-IDX:1) NOT CUST-NAME-CLASS              
017700         SET WS-BAD-CHAR-FOUND TO TRUE                                    
017800     END-IF.                                                              
017900 220-EXIT.                                                                
018000     EXIT.                                                                
018100*-----------------------------------------------------------------        
018200*    300-CHECK-STATE - RULE 3.  THE ORDER'S STATE MUST MATCH              
018300*    EXACTLY ONE TAXTAB ROW'S FULL STATE NAME.                            
018400*-----------------------------------------------------------------        
018500 300-CHECK-STATE.                                                         
018600     MOVE 0 TO WS-STATE-MATCH-COUNT, WS-STATE-MATCH-IDX.                  
018700     PERFORM 320-COMPARE-ONE-STATE THRU 320-EXIT                          
018800             VARYING TAX-TABLE-IDX FROM 1 BY 1                            
018900             UNTIL TAX-TABLE-IDX > TAX-ROW-COUNT.                         
019000     IF WS-STATE-MATCH-COUNT = 0                                          
019100         MOVE 3 TO LK-RETURN-CD                                           
019200         SET LK-REASON-ZERO-MATCH TO TRUE                                 
019300     END-IF.                                                              
019400     IF WS-STATE-MATCH-COUNT > 1                                          
019500         MOVE 3 TO LK-RETURN-CD                                           
019600         SET LK-REASON-MULTIPLE-MATCH TO TRUE                             
019700     END-IF.                                                              
019800 300-EXIT.                                                                
019900     EXIT.                                                                
020000*-----------------------------------------------------------------        
020100 320-COMPARE-ONE-STATE.                                                   
020200     IF OM-STATE = TT-STATE (TAX-TABLE-IDX)                               
020300         ADD 1 TO WS-STATE-MATCH-COUNT                                    
020400         MOVE TAX-TABLE-IDX TO WS-STATE-MATCH-IDX                         
020500     END-IF.                                                              
020600 320-EXIT.                                                                
020700     EXIT.                                                                
020800*-----------------------------------------------------------------        
020900*    400-CHECK-PRODUCT-TYPE - RULE 4.  SAME SHAPE AS 300, BUT             
021000*    AGAINST THE PRODUCT TABLE.                                           
021100*-----------------------------------------------------------------        
021200 400-CHECK-PRODUCT-TYPE.                                                  
021300     MOVE 0 TO WS-PRODUCT-MATCH-COUNT, WS-PRODUCT-MATCH-IDX.              
021400     PERFORM 420-COMPARE-ONE-PRODUCT THRU 420-EXIT                        
021500             VARYING PRODUCT-TABLE-IDX FROM 1 BY 1                        
021600             UNTIL PRODUCT-TABLE-IDX > PRD-ROW-COUNT.                     
021700     IF WS-PRODUCT-MATCH-COUNT = 0                                        
021800         MOVE 4 TO LK-RETURN-CD                                           
021900         SET LK-REASON-ZERO-MATCH TO TRUE                                 
022000     END-IF.                                                              
022100     IF WS-PRODUCT-MATCH-COUNT > 1                                        
022200         MOVE 4 TO LK-RETURN-CD                                           
022300         SET LK-REASON-MULTIPLE-MATCH TO TRUE                             
022400     END-IF.                                                              
022500 400-EXIT.                                                                
022600     EXIT.                                                                
022700*-----------------------------------------------------------------        
022800 420-COMPARE-ONE-PRODUCT.                                                 
022900     IF OM-PRODUCT-TYPE = PT-PRODUCT-TYPE (PRODUCT-TABLE-IDX)             
023000         ADD 1 TO WS-PRODUCT-MATCH-COUNT                                  
023100         MOVE PRODUCT-TABLE-IDX TO WS-PRODUCT-MATCH-IDX                   
023200     END-IF.                                                              
023300 420-EXIT.                                                                
023400     EXIT.                                                                
023500*-----------------------------------------------------------------        
023600*    500-CHECK-AREA - RULE 5.  MINIMUM 100.00 SQUARE FEET.                
023700*-----------------------------------------------------------------        
023800 500-CHECK-AREA.                                                          
023900     IF OM-AREA-BELOW-MINIMUM                                             
024000         MOVE 5 TO LK-RETURN-CD                                           
024100     END-IF.                                                              
024200 500-EXIT.                                                                
024300     EXIT.                                                                
024400*-----------------------------------------------------------------        
024500*    600-CHECK-TAX-RATE - RULE 6.  WS-STATE-MATCH-IDX IS STILL            
024600*    SET FROM 300 (RULE 3 MUST HAVE PASSED TO GET HERE, SO THE            
024700*    MATCH IS UNIQUE).                                                    
024800*-----------------------------------------------------------------        
024900 600-CHECK-TAX-RATE.                                                      
025000     IF OM-TAX-RATE NOT = TT-TAX-RATE (WS-STATE-MATCH-IDX)                
025100         MOVE 6 TO LK-RETURN-CD                                           
025200     END-IF.                                                              
025300 600-EXIT.                                                                
025400     EXIT.                                                                
025500*-----------------------------------------------------------------        
025600*    700-CHECK-COST-PER-SQFT - RULE 7.                                    
025700*-----------------------------------------------------------------        
025800 700-CHECK-COST-PER-SQFT.                                                 
025900     IF OM-COST-PER-SQFT NOT =                                            
026000                 PT-COST-PER-SQFT (WS-PRODUCT-MATCH-IDX)                  
026100         MOVE 7 TO LK-RETURN-CD                                           
026200     END-IF.                                                              
026300 700-EXIT.                                                                
026400     EXIT.                                                                
026500*-----------------------------------------------------------------        
026600*    800-CHECK-LABOR-COST-PER-SQFT - RULE 8.                              
026700*-----------------------------------------------------------------        
026800 800-CHECK-LABOR-COST-PER-SQFT.                                           
026900     IF OM-LABOR-COST-PER-SQFT NOT =                                      
027000                 PT-LABOR-COST-PER-SQFT (WS-PRODUCT-MATCH-IDX)            
027100         MOVE 8 TO LK-RETURN-CD                                           
027200     END-IF.                                                              
027300 800-EXIT.                                                                
027400     EXIT.                                                                
