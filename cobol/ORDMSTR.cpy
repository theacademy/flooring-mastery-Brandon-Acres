000100*****************************************************************         
000200*    ORDMSTR  --  ORDER LEDGER RECORD (ONE LINE OF AN                     
000300*                 Orders_MMDDYYYY.txt  FILE, CARRIED HERE IN              
000400*                 FIXED FORM ONCE A CSV LINE HAS BEEN UNSTRUNG).          
000500*    THE CALLING PROGRAM SUPPLIES OM-ORDER-DATE -- IT IS NOT A            
000600*    COLUMN IN THE TEXT FILE, IT COMES FROM THE FILE NAME.                
000700*-----------------------------------------------------------------        
000800*    09/14/98  JRS   INITIAL COPY MEMBER - ORDER CALC PROJECT             
000900*    03/02/99  JRS   ADDED OM-ORDER-DATE-N NUMERIC REDEFINE               
001000*    05/14/03  MPK   FM-0255   ADDED OM-AREA-BELOW-MINIMUM 88 SO          
001100*                              ORDVALID COULD DROP ITS LITERAL            
001200*                              100.00 COMPARE - SEE ORDVALID LOG          
001300*-----------------------------------------------------------------        
001320*    11/06/03  MPK   FM-0267   PACKED THE MONEY/RATE/AREA FIELDS          
001340*                              COMP-3 - THIS SLOP WAS CARRIED AS          
001360*                              ZONED DISPLAY SINCE 1998 AND WAS           
001380*                              WASTING A THIRD OF THIS RECORD             
001390*-----------------------------------------------------------------        
001391*    11/19/03  MPK   FM-0273   OM-IN-USE-SW/OM-SLOT-IN-USE/               
001392*                              OM-SLOT-EMPTY WERE NEVER SET OR            
001393*                              TESTED ANYWHERE - CURR-ORDER-TABLE'S       
001394*                              OCCUPANCY IS ALREADY CARRIED BY            
001395*                              CURR-ORDER-COUNT AND THE 420 GAP-          
001396*                              CLOSE SHIFT IN ORDPOST, SO THERE WAS       
001397*                              NO SLOT TO FLAG.  DROPPED TO FILLER,       
001398*                              SAME AS OT-ORDER-DATE UNDER FM-0266.       
001399*-----------------------------------------------------------------        
001400 01  OM-ORDER-RECORD.                                                     
001500     05  OM-ORDER-DATE.                                                   
001600         10  OM-ORDER-DATE-MM        PIC 99.                              
001700         10  OM-ORDER-DATE-DD        PIC 99.                              
001800         10  OM-ORDER-DATE-YYYY      PIC 9(4).                            
001900     05  OM-ORDER-DATE-N REDEFINES OM-ORDER-DATE                          
002000                                     PIC 9(8).                            
002100     05  OM-ORDER-NUMBER             PIC 9(9).                            
002200     05  OM-ORDER-NUMBER-X REDEFINES OM-ORDER-NUMBER                      
002300                                     PIC X(9).                            
002400     05  OM-CUSTOMER-NAME            PIC X(30).                           
002500     05  OM-STATE                    PIC X(20).                           
002600     05  OM-TAX-RATE                 PIC S9(3)V99 COMP-3.                 
002700     05  OM-PRODUCT-TYPE             PIC X(20).                           
002800     05  OM-AREA                     PIC S9(7)V99 COMP-3.                 
002900         88  OM-AREA-BELOW-MINIMUM    VALUES 0 THRU 99.99.                
003000     05  OM-COST-PER-SQFT            PIC S9(5)V99 COMP-3.                 
003100     05  OM-LABOR-COST-PER-SQFT      PIC S9(5)V99 COMP-3.                 
003200     05  OM-MATERIAL-COST            PIC S9(9)V99 COMP-3.                 
003300     05  OM-LABOR-COST               PIC S9(9)V99 COMP-3.                 
003400     05  OM-TAX-AMOUNT                PIC S9(9)V99 COMP-3.                
003500     05  OM-TOTAL                     PIC S9(9)V99 COMP-3.                
003600     05  FILLER                       PIC X(01).                          
003900     05  FILLER                        PIC X(14).                         
