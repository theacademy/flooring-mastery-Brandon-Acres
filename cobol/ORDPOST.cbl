000100*****************************************************************         
000200 IDENTIFICATION DIVISION.                                                 
000300*-----------------------------------------------------------------        
000400 PROGRAM-ID.     ORDPOST.                                                 
000500 AUTHOR.         J SAYLES.                                                
000600 INSTALLATION.   FLOORING MASTERY - COBOL DEVELOPMENT CENTER.             
000700 DATE-WRITTEN.   09/28/1988.                                              
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NON-CONFIDENTIAL.                                        
001000*-----------------------------------------------------------------        
001100*    REMARKS.    MAIN BATCH DRIVER FOR THE ORDER CALC PROJECT.            
001200*                READS TODAY'S ADD/EDIT REQUESTS FROM ORDTRAN,            
001300*                VALIDATES AND PRICES EACH ONE AGAINST THE TAX            
001400*                AND PRODUCT REFERENCE TABLES (VIA ORDTAX/                
001500*                ORDPROD/ORDVALID/ORDCALC), POSTS THEM INTO THE           
001600*                IN-MEMORY ORDER LEDGER FOR THE DATE NAMED ON             
001700*                THE ORDPARM CARD, AND REWRITES THAT DATE'S               
001800*                LEDGER FILE.  ORDHIST IS THE CONCATENATION OF            
001900*                EVERY OTHER DATE'S LEDGER FILE, READ ONLY TO             
002000*                KEEP THE NEXT-ORDER-NUMBER COUNTER HONEST                
002100*                ACROSS THE WHOLE ORDER BOOK.  MODELLED ON THE            
002200*                TRANSACTION-AGAINST-MASTER SHAPE OF SAM1/                
002300*                SAM3ABND, WITH THE REPORT-WRITER HALF LEFT OUT           
002400*                SINCE THIS RUN PRODUCES NO BUSINESS REPORT.              
002500*-----------------------------------------------------------------        
002600*    CHANGE LOG                                                           
002700*-----------------------------------------------------------------        
002800*    DATE      INIT  TICKET    DESCRIPTION                                
002900*    --------  ----  --------  -----------------------------------        
003000*    09/28/88  JRS   FM-0016   INITIAL WRITE FOR ORDER CALC PROJ          
003100*    02/09/89  JRS   FM-0033   ADD-ORDER DUPLICATE CHECK ADDED            
003200*                              PER ANALYST REVIEW (RULE 13)               
003300*    06/14/91  DWS   FM-0079   ORDHIST CONCATENATION SUPPORT -            
003400*                              SKIPS EMBEDDED HEADER LINES FROM           
003500*                              EACH CONCATENATED MEMBER                   
003600*    08/30/93  DWS   FM-0106   CUSTOMER NAME COMMA-ESCAPE FIX ON          
003700*                              BOTH READ AND WRITE SIDE                   
003800*    01/11/96  MPK   FM-0167   REJECTED/ERROR COUNTS ADDED TO             
003900*                              RUN SUMMARY DISPLAY                        
004000*    12/03/98  DWS   FM-Y2K07  YEAR 2000 REVIEW - ORDPARM DATES           
004100*                              ALREADY CARRIED 4-DIGIT YEARS.             
004200*                              SIGNED OFF DWS 12/03/98.                   
004300*    07/19/02  MPK   FM-0242   EDIT, ORDER NOT FOUND, NOW COUNTED         
004400*                              SEPARATELY FROM A VALIDATION ERROR         
004500*    05/14/03  MPK   FM-0257   CURR-ORDER-TABLE RAISED 300 TO 500         
004600*                              ROWS - BUSIEST STORE DATE ON FILE          
004700*    05/14/03  MPK   FM-0258   ADDED REMOVE-ORDER TRANSACTION TYPE        
004800*                              (ACTION CODE 'D') PER ANALYST REVIEW OF    
004900*                              THE ORDER MAINTENANCE SCREEN SPEC          
004950*    11/06/03  MPK   FM-0266   ORDTRAN'S UNUSED ORDER-DATE COLUMN         
004960*                              DROPPED TO FILLER - NEVER READ, THIS       
004970*                              RUN ONLY EVER POSTS AGAINST ONE DATE       
004980*    11/06/03  MPK   FM-0267   PACKED THE MONEY FIELDS ON ORDMSTR         
004990*                              AND CURR-ORDER-TABLE COMP-3 - SEE          
004995*                              ORDMSTR COPY MEMBER LOG                    
004996*    11/19/03  MPK   FM-0270   HEADER LITERAL WAS 129 BYTES BUT           
004997*                              THE FILLER IT SITS IN WAS ONLY             
004998*                              DECLARED X(109) - WIDENED TO X(129)        
004999*                              AND SHRUNK THE SPACES-FILLER BEHIND        
005000*-----------------------------------------------------------------        
005100 ENVIRONMENT DIVISION.                                                    
005200*-----------------------------------------------------------------        
005300 CONFIGURATION SECTION.                                                   
005400 SOURCE-COMPUTER.   IBM-370.                                              
005500 OBJECT-COMPUTER.   IBM-370.                                              
005600 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                   
005700*-----------------------------------------------------------------        
005800 INPUT-OUTPUT SECTION.                                                    
005900 FILE-CONTROL.                                                            
006000     SELECT ORDPARM    ASSIGN TO ORDPARM                                  
006100            ORGANIZATION IS LINE SEQUENTIAL                               
006200            FILE STATUS  IS WS-ORDPARM-STATUS.                            
006300     SELECT ORDTRAN    ASSIGN TO ORDTRAN                                  
006400            FILE STATUS  IS WS-ORDTRAN-STATUS.                            
006500     SELECT ORDHIST    ASSIGN TO ORDHIST                                  
006600            ORGANIZATION IS LINE SEQUENTIAL                               
006700            FILE STATUS  IS WS-ORDHIST-STATUS.                            
006800     SELECT ORDCURR    ASSIGN TO ORDCURR                                  
006900            ORGANIZATION IS LINE SEQUENTIAL                               
007000            FILE STATUS  IS WS-ORDCURR-STATUS.                            
007100     SELECT ORDOUT     ASSIGN TO ORDOUT                                   
007200            ORGANIZATION IS LINE SEQUENTIAL                               
007300            FILE STATUS  IS WS-ORDOUT-STATUS.                             
007400*-----------------------------------------------------------------        
007500 DATA DIVISION.                                                           
007600 FILE SECTION.                                                            
007700*-----------------------------------------------------------------        
007800 FD  ORDPARM                                                              
007900     RECORDING MODE IS F                                                  
008000     LABEL RECORDS ARE OMITTED.                                           
008100 01  ORDPARM-LINE.                                                        
008200     05  PARM-TARGET-ORDER-DATE      PIC 9(8).                            
008300     05  PARM-DATE-OF-INPUT          PIC 9(8).                            
008400     05  FILLER                      PIC X(64).                           
008500*-----------------------------------------------------------------        
008600 FD  ORDTRAN                                                              
008700     RECORDING MODE IS F                                                  
008800     LABEL RECORDS ARE OMITTED.                                           
008900     COPY ORDTRAN.                                                        
009000*-----------------------------------------------------------------        
009100 FD  ORDHIST                                                              
009200     RECORDING MODE IS F                                                  
009300     LABEL RECORDS ARE OMITTED.                                           
009400 01  ORDHIST-LINE                   PIC X(200).                           
009500*-----------------------------------------------------------------        
009600 FD  ORDCURR                                                              
009700     RECORDING MODE IS F                                                  
009800     LABEL RECORDS ARE OMITTED.                                           
009900 01  ORDCURR-LINE                   PIC X(200).                           
010000*-----------------------------------------------------------------        
010100 FD  ORDOUT                                                               
010200     RECORDING MODE IS F                                                  
010300     LABEL RECORDS ARE OMITTED.                                           
010400 01  ORDOUT-LINE                    PIC X(200).                           
010500*-----------------------------------------------------------------        
010600 WORKING-STORAGE SECTION.                                                 
010700*-----------------------------------------------------------------        
010800 01  WS-FILE-STATUS-GROUP.                                                
010900     05  WS-ORDPARM-STATUS           PIC X(2).                            
011000     05  WS-ORDTRAN-STATUS           PIC X(2).                            
011100     05  WS-ORDHIST-STATUS           PIC X(2).                            
011200     05  WS-ORDCURR-STATUS           PIC X(2).                            
011300     05  WS-ORDOUT-STATUS            PIC X(2).                            
011400     05  FILLER                      PIC X(4).                            
011500 01  WS-EOF-SWITCHES.                                                     
011600     05  WS-ORDHIST-EOF-SW           PIC X     VALUE 'N'.                 
011700         88  WS-ORDHIST-EOF           VALUE 'Y'.                          
011800     05  WS-ORDCURR-EOF-SW           PIC X     VALUE 'N'.                 
011900         88  WS-ORDCURR-EOF           VALUE 'Y'.                          
012000     05  WS-ORDTRAN-EOF-SW           PIC X     VALUE 'N'.                 
012100         88  WS-ORDTRAN-EOF           VALUE 'Y'.                          
012200     05  FILLER                      PIC X(4).                            
012300 01  WS-HEADER-LINE.                                                      
012400     05  FILLER                      PIC X(129)                           
012500         VALUE 'OrderNumber,CustomerName,State,TaxRate,ProductTy          
012600-    'pe,Area,CostPerSquareFoot,LaborCostPerSquareFoot,MaterialC          
012700-    'ost,LaborCost,Tax,Total'.                                           
012800     05  FILLER                      PIC X(71) VALUE SPACES.              
012900*    WS-MAX-ORDER-NUM IS CARRIED AS SIGNED BINARY SO 760 CAN              
013000*    ADD 1 WITHOUT AN INTERMEDIATE EDIT FIELD (RULE 14).                  
013100 77  WS-MAX-ORDER-NUM            PIC S9(9) COMP VALUE 0.                  
013200 77  WS-NEW-ORDER-NUM            PIC S9(9) COMP VALUE 0.                  
013300*    (GROUP WRAPPER DROPPED 11/06/03 - FM-0267, SEE LOG)                  
013500*    SCRATCH AREA FOR ONE CSV LINE BEING UNSTRUNG OR BUILT.  EACH         
013600*    NUMERIC COLUMN CARRIES A -X TEXT VIEW (FOR UNSTRING/STRING)          
013700*    REDEFINED BY A -E NUMERIC-EDITED VIEW (FOR A DE-EDITING              
013800*    MOVE IN EITHER DIRECTION) - ORDOUT IS ALWAYS WRITTEN ZERO-           
013900*    FILLED SO A COLUMN'S WIDTH ON DISK NEVER VARIES (FM-0106).           
014000 01  WS-CSV-WORK-AREA.                                                    
014100     05  WS-CSV-LINE                 PIC X(200).                          
014200     05  WS-CSV-ORDNUM-X             PIC X(9).                            
014300     05  WS-CSV-ORDNUM-E REDEFINES WS-CSV-ORDNUM-X                        
014400                                     PIC 9(9).                            
014500     05  WS-CSV-CUSTNAME             PIC X(30).                           
014600     05  WS-CSV-STATE                PIC X(20).                           
014700     05  WS-CSV-TAXRATE-X            PIC X(6).                            
014800     05  WS-CSV-TAXRATE-E REDEFINES WS-CSV-TAXRATE-X                      
014900                                     PIC 9(3).99.                         
015000     05  WS-CSV-PRODTYPE             PIC X(20).                           
015100     05  WS-CSV-AREA-X               PIC X(10).                           
015200     05  WS-CSV-AREA-E REDEFINES WS-CSV-AREA-X                            
015300                                     PIC 9(7).99.                         
015400     05  WS-CSV-COST-X               PIC X(8).                            
015500     05  WS-CSV-COST-E REDEFINES WS-CSV-COST-X                            
015600                                     PIC 9(5).99.                         
015700     05  WS-CSV-LABORCOST-X          PIC X(8).                            
015800     05  WS-CSV-LABORCOST-E REDEFINES WS-CSV-LABORCOST-X                  
015900                                     PIC 9(5).99.                         
016000     05  WS-CSV-MATCOST-X            PIC X(12).                           
016100     05  WS-CSV-MATCOST-E REDEFINES WS-CSV-MATCOST-X                      
016200                                     PIC 9(9).99.                         
016300     05  WS-CSV-LABOR-X              PIC X(12).                           
016400     05  WS-CSV-LABOR-E REDEFINES WS-CSV-LABOR-X                          
016500                                     PIC 9(9).99.                         
016600     05  WS-CSV-TAX-X                PIC X(12).                           
016700     05  WS-CSV-TAX-E REDEFINES WS-CSV-TAX-X                              
016800                                     PIC 9(9).99.                         
016900     05  WS-CSV-TOTAL-X              PIC X(12).                           
017000     05  WS-CSV-TOTAL-E REDEFINES WS-CSV-TOTAL-X                          
017100                                     PIC 9(9).99.                         
017200     05  FILLER                      PIC X(4).                            
017300*    THE IN-MEMORY LEDGER FOR THE ONE DATE THIS RUN IS POSTING.           
017400*    CAN'T OCCURS A COPY-LEVEL 01 DIRECTLY, SO THE ORDMSTR SHAPE          
017500*    IS REPEATED HERE UNDER CT- NAMES (SEE FM-0257).                      
017600 01  CURR-ORDER-TABLE.                                                    
017700     05  CURR-ORDER-COUNT            PIC S9(4) COMP VALUE 0.              
017800     05  CURR-ORDER-ENTRY OCCURS 0 TO 500 TIMES                           
017900                 DEPENDING ON CURR-ORDER-COUNT                            
018000                 INDEXED BY CURR-ORDER-IDX CURR-ORDER-IDX2.               
018100         10  CT-ORDER-NUMBER          PIC 9(9).                           
018200         10  CT-CUSTOMER-NAME         PIC X(30).                          
018300         10  CT-STATE                 PIC X(20).                          
018400         10  CT-TAX-RATE              PIC S9(3)V99 COMP-3.                
018500         10  CT-PRODUCT-TYPE          PIC X(20).                          
018600         10  CT-AREA                  PIC S9(7)V99 COMP-3.                
018700         10  CT-COST-PER-SQFT         PIC S9(5)V99 COMP-3.                
018800         10  CT-LABOR-COST-PER-SQFT   PIC S9(5)V99 COMP-3.                
018900         10  CT-MATERIAL-COST         PIC S9(9)V99 COMP-3.                
019000         10  CT-LABOR-COST            PIC S9(9)V99 COMP-3.                
019100         10  CT-TAX-AMOUNT            PIC S9(9)V99 COMP-3.                
019200         10  CT-TOTAL                 PIC S9(9)V99 COMP-3.                
019300         10  FILLER                   PIC X(14).                          
019400 77  WS-FOUND-IDX                    PIC S9(4) COMP VALUE 0.              
019500*    RUN SUMMARY COUNTERS - 900-RUN-SUMMARY, DISPLAY ONLY.                
019600 01  RUN-SUMMARY-COUNTERS.                                                
019700     05  WS-ADD-REQUESTS             PIC S9(5) COMP VALUE 0.              
019800     05  WS-ADD-POSTED                PIC S9(5) COMP VALUE 0.             
019900     05  WS-ADD-REJECTED-DUP          PIC S9(5) COMP VALUE 0.             
020000     05  WS-ADD-REJECTED-INVALID      PIC S9(5) COMP VALUE 0.             
020100     05  WS-EDIT-REQUESTS            PIC S9(5) COMP VALUE 0.              
020200     05  WS-EDIT-POSTED               PIC S9(5) COMP VALUE 0.             
020300     05  WS-EDIT-NO-SUCH-ORDER        PIC S9(5) COMP VALUE 0.             
020400     05  WS-EDIT-REJECTED-INVALID    PIC S9(5) COMP VALUE 0.              
020500     05  WS-REMOVE-REQUESTS          PIC S9(5) COMP VALUE 0.              
020600     05  WS-REMOVE-POSTED             PIC S9(5) COMP VALUE 0.             
020700     05  WS-REMOVE-NO-SUCH-ORDER      PIC S9(5) COMP VALUE 0.             
020800     05  FILLER                      PIC X(4).                            
020900*-----------------------------------------------------------------        
021000*    LINKAGE AREAS PASSED TO THE CALLED SUBPROGRAMS.  LK-xxxx             
021100*    NAMES MATCH THE PARAMETER NAMES IN THE CALLED PROGRAM'S OWN          
021200*    LINKAGE SECTION.                                                     
021300*-----------------------------------------------------------------        
021400 COPY TAXTAB.                                                             
021500 COPY PRDTAB.                                                             
021600 COPY ORDMSTR.                                                            
021700 77  LK-RETURN-CD                    PIC S9(4) COMP VALUE 0.              
021800 77  LK-REASON-CD                    PIC X     VALUE SPACE.               
021900 77  LK-DATE-CHECK-SW                PIC X     VALUE 'N'.                 
022000     88  LK-DATE-CHECK-REQUIRED       VALUE 'Y'.                          
022100     88  LK-DATE-CHECK-SKIPPED        VALUE 'N'.                          
022200 77  LK-DATE-OF-INPUT                PIC 9(8)  VALUE 0.                   
022300*-----------------------------------------------------------------        
022400 PROCEDURE DIVISION.                                                      
022500*-----------------------------------------------------------------        
022600 000-MAIN-RTN.                                                            
022700     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
022800     PERFORM 710-LOAD-REFERENCE-TABLES THRU 710-EXIT.                     
022900     PERFORM 720-LOAD-LEDGER THRU 720-EXIT.                               
023000     PERFORM 110-READ-ORDTRAN THRU 110-EXIT.                              
023100     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT                       
023200             UNTIL WS-ORDTRAN-EOF.                                        
023300     PERFORM 800-WRITE-LEDGER THRU 800-EXIT.                              
023400     PERFORM 900-RUN-SUMMARY THRU 900-EXIT.                               
023500     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                               
023600     GOBACK.                                                              
023700*-----------------------------------------------------------------        
023800 700-OPEN-FILES.                                                          
023900     OPEN INPUT  ORDPARM ORDTRAN ORDHIST ORDCURR.                         
024000     OPEN OUTPUT ORDOUT.                                                  
024100     IF WS-ORDPARM-STATUS NOT = '00'                                      
024200           OR WS-ORDTRAN-STATUS NOT = '00'                                
024300         DISPLAY 'ORDPOST - OPEN FAILED - ORDPARM/ORDTRAN'                
024400         MOVE 'Y' TO WS-ORDTRAN-EOF-SW                                    
024500     END-IF.                                                              
024600     READ ORDPARM INTO ORDPARM-LINE                                       
024700         AT END                                                           
024800             DISPLAY 'ORDPOST - ORDPARM CARD MISSING'                     
024900             MOVE 'Y' TO WS-ORDTRAN-EOF-SW                                
025000     END-READ.                                                            
025100 700-EXIT.                                                                
025200     EXIT.                                                                
025300*-----------------------------------------------------------------        
025400*    710-LOAD-REFERENCE-TABLES - CALLS ORDTAX/ORDPROD TO LOAD             
025500*    AND VALIDATE THE TAX AND PRODUCT TABLES (RULE 15).  A NON-           
025600*    ZERO RETURN FROM EITHER STOPS THE RUN COLD - THERE IS NO             
025700*    POINT VALIDATING A SINGLE ORDER AGAINST A BROKEN TABLE.              
025800*-----------------------------------------------------------------        
025900 710-LOAD-REFERENCE-TABLES.                                               
026000     MOVE 0 TO TAX-ROW-COUNT.                                             
026100     CALL 'ORDTAX' USING TAX-ROW-COUNT, TAX-TABLE, LK-RETURN-CD.          
026200     IF LK-RETURN-CD NOT = 0                                              
026300         DISPLAY 'ORDPOST - TAX TABLE LOAD FAILED, RC = '                 
026400                 LK-RETURN-CD                                             
026500         MOVE 'Y' TO WS-ORDTRAN-EOF-SW                                    
026600     END-IF.                                                              
026700     MOVE 0 TO PRD-ROW-COUNT.                                             
026800     CALL 'ORDPROD' USING PRD-ROW-COUNT, PRODUCT-TABLE,                   
026900             LK-RETURN-CD.                                                
027000     IF LK-RETURN-CD NOT = 0                                              
027100         DISPLAY 'ORDPOST - PRODUCT TABLE LOAD FAILED, RC = '             
027200                 LK-RETURN-CD                                             
027300         MOVE 'Y' TO WS-ORDTRAN-EOF-SW                                    
027400     END-IF.                                                              
027500 710-EXIT.                                                                
027600     EXIT.                                                                
027700*-----------------------------------------------------------------        
027800*    720-LOAD-LEDGER - READS ORDHIST (EVERY OTHER DATE, MAX-              
027900*    ORDER-NUMBER SCAN ONLY) THEN ORDCURR (TODAY'S DATE, FULL             
028000*    LOAD INTO CURR-ORDER-TABLE) - BATCH FLOW STEPS 1-3.                  
028100*-----------------------------------------------------------------        
028200 720-LOAD-LEDGER.                                                         
028300     PERFORM 730-READ-ORDHIST THRU 730-EXIT                               
028400             UNTIL WS-ORDHIST-EOF.                                        
028500     PERFORM 740-READ-ORDCURR THRU 740-EXIT                               
028600             UNTIL WS-ORDCURR-EOF.                                        
028700 720-EXIT.                                                                
028800     EXIT.                                                                
028900*-----------------------------------------------------------------        
029000*    730-READ-ORDHIST - ORDHIST IS A JCL CONCATENATION OF EVERY           
029100*    OTHER Orders_MMDDYYYY.txt MEMBER, SO EACH MEMBER'S OWN               
029200*    HEADER LINE TURNS UP IN THE MIDDLE OF THE STREAM - IT IS             
029300*    SIMPLY SKIPPED (FM-0079).  ONLY THE ORDER NUMBER COLUMN IS           
029400*    NEEDED OFF THIS FILE.                                                
029500*-----------------------------------------------------------------        
029600 730-READ-ORDHIST.                                                        
029700     READ ORDHIST INTO ORDHIST-LINE                                       
029800         AT END                                                           
029900             SET WS-ORDHIST-EOF TO TRUE                                   
030000         NOT AT END                                                       
030100             IF ORDHIST-LINE NOT = WS-HEADER-LINE                         
030200                 UNSTRING ORDHIST-LINE DELIMITED BY ','                   
030300                     INTO WS-CSV-ORDNUM-X                                 
030400                 END-UNSTRING                                             
030500                 IF WS-CSV-ORDNUM-X NUMERIC                               
030600                     AND WS-CSV-ORDNUM-E > WS-MAX-ORDER-NUM               
030700                     MOVE WS-CSV-ORDNUM-E TO WS-MAX-ORDER-NUM             
030800                 END-IF                                                   
030900             END-IF                                                       
031000     END-READ.                                                            
031100 730-EXIT.                                                                
031200     EXIT.                                                                
031300*-----------------------------------------------------------------        
031400*    740-READ-ORDCURR - TODAY'S OWN LEDGER FILE.  THE HEADER              
031500*    LINE IS SKIPPED THE SAME WAY AS ON ORDHIST; EVERY DATA ROW           
031600*    IS FULLY UNPACKED INTO CURR-ORDER-TABLE SO IT CAN BE                 
031700*    UPDATED IN PLACE BY AN ADD OR EDIT TRANSACTION AND REWRITTEN         
031800*    BY 800-WRITE-LEDGER.                                                 
031900*-----------------------------------------------------------------        
032000 740-READ-ORDCURR.                                                        
032100     READ ORDCURR INTO ORDCURR-LINE                                       
032200         AT END                                                           
032300             SET WS-ORDCURR-EOF TO TRUE                                   
032400         NOT AT END                                                       
032500             IF ORDCURR-LINE NOT = WS-HEADER-LINE                         
032600                 MOVE ORDCURR-LINE TO WS-CSV-LINE                         
032700                 PERFORM 742-UNPACK-CSV-LINE THRU 742-EXIT                
032800                 PERFORM 744-STORE-CURR-ORDER THRU 744-EXIT               
032900                 IF WS-CSV-ORDNUM-E > WS-MAX-ORDER-NUM                    
033000                     MOVE WS-CSV-ORDNUM-E TO WS-MAX-ORDER-NUM             
033100                 END-IF                                                   
033200             END-IF                                                       
033300     END-READ.                                                            
033400 740-EXIT.                                                                
033500     EXIT.                                                                
033600*-----------------------------------------------------------------        
033700 742-UNPACK-CSV-LINE.                                                     
033800     UNSTRING WS-CSV-LINE DELIMITED BY ','                                
033900         INTO WS-CSV-ORDNUM-X, WS-CSV-CUSTNAME, WS-CSV-STATE,             
034000              WS-CSV-TAXRATE-X, WS-CSV-PRODTYPE, WS-CSV-AREA-X,           
034100              WS-CSV-COST-X, WS-CSV-LABORCOST-X,                          
034200              WS-CSV-MATCOST-X, WS-CSV-LABOR-X, WS-CSV-TAX-X,             
034300              WS-CSV-TOTAL-X                                              
034400     END-UNSTRING.                                                        
034500     INSPECT WS-CSV-CUSTNAME REPLACING ALL '*' BY ','.                    
034600 742-EXIT.                                                                
034700     EXIT.                                                                
034800*-----------------------------------------------------------------        
034900 744-STORE-CURR-ORDER.                                                    
035000     ADD 1 TO CURR-ORDER-COUNT.                                           
035100     SET CURR-ORDER-IDX TO CURR-ORDER-COUNT.                              
035200     MOVE WS-CSV-ORDNUM-E    TO CT-ORDER-NUMBER (CURR-ORDER-IDX).         
035300     MOVE WS-CSV-CUSTNAME    TO CT-CUSTOMER-NAME (CURR-ORDER-IDX).        
035400     MOVE WS-CSV-STATE       TO CT-STATE (CURR-ORDER-IDX).                
035500     MOVE WS-CSV-TAXRATE-E   TO CT-TAX-RATE (CURR-ORDER-IDX).             
035600     MOVE WS-CSV-PRODTYPE    TO CT-PRODUCT-TYPE (CURR-ORDER-IDX).         
035700     MOVE WS-CSV-AREA-E      TO CT-AREA (CURR-ORDER-IDX).                 
035800     MOVE WS-CSV-COST-E      TO CT-COST-PER-SQFT (CURR-ORDER-IDX).        
035900     MOVE WS-CSV-LABORCOST-E TO                                           
036000                         CT-LABOR-COST-PER-SQFT (CURR-ORDER-IDX).         
036100     MOVE WS-CSV-MATCOST-E   TO CT-MATERIAL-COST (CURR-ORDER-IDX).        
036200     MOVE WS-CSV-LABOR-E     TO CT-LABOR-COST (CURR-ORDER-IDX).           
036300     MOVE WS-CSV-TAX-E       TO CT-TAX-AMOUNT (CURR-ORDER-IDX).           
036400     MOVE WS-CSV-TOTAL-E     TO CT-TOTAL (CURR-ORDER-IDX).                
036500 744-EXIT.                                                                
036600     EXIT.                                                                
036700*-----------------------------------------------------------------        
036800*    760-GET-NEXT-ORDER-NUMBER - RULE 14.  NEVER REUSED, EVEN IF          
036900*    THE ORDER IT WAS ISSUED FOR IS REJECTED BELOW.                       
037000*-----------------------------------------------------------------        
037100 760-GET-NEXT-ORDER-NUMBER.                                               
037200     ADD 1 TO WS-MAX-ORDER-NUM GIVING WS-NEW-ORDER-NUM.                   
037300     MOVE WS-NEW-ORDER-NUM TO WS-MAX-ORDER-NUM.                           
037400 760-EXIT.                                                                
037500     EXIT.                                                                
037600*-----------------------------------------------------------------        
037700*    110-READ-ORDTRAN - PRIMING/NEXT READ OF THE TRANSACTION              
037800*    FILE, SAME SHAPE AS SAM1'S 730-READ-CUSTOMER-FILE.                   
037900*-----------------------------------------------------------------        
038000 110-READ-ORDTRAN.                                                        
038100     READ ORDTRAN INTO OT-TRANSACTION-RECORD                              
038200         AT END                                                           
038300             SET WS-ORDTRAN-EOF TO TRUE                                   
038400     END-READ.                                                            
038500 110-EXIT.                                                                
038600     EXIT.                                                                
038700*-----------------------------------------------------------------        
038800*    100-PROCESS-TRANSACTIONS - DISPATCHES THE CURRENT ORDTRAN            
038900*    RECORD BY OT-ACTION-CODE, THEN PRIMES THE NEXT READ.                 
039000*-----------------------------------------------------------------        
039100 100-PROCESS-TRANSACTIONS.                                                
039200     IF OT-ACTION-IS-ADD                                                  
039300         PERFORM 200-ADD-ORDER THRU 200-EXIT                              
039400     ELSE IF OT-ACTION-IS-EDIT                                            
039500         PERFORM 300-EDIT-ORDER THRU 300-EXIT                             
039600     ELSE IF OT-ACTION-IS-REMOVE                                          
039700         PERFORM 400-REMOVE-ORDER THRU 400-EXIT                           
039800     ELSE                                                                 
039900         DISPLAY 'ORDPOST - UNKNOWN ACTION CODE ON ORDTRAN: '             
040000                 OT-ACTION-CODE                                           
040100     END-IF.                                                              
040200     PERFORM 110-READ-ORDTRAN THRU 110-EXIT.                              
040300 100-EXIT.                                                                
040400     EXIT.                                                                
040500*-----------------------------------------------------------------        
040600*    200-ADD-ORDER - CALCULATE-AND-VALIDATE FLOW WITH A DATE-OF-          
040700*    INPUT SUPPLIED (RULE 1 APPLIES), THEN THE ADD-ORDER FLOW'S           
040800*    DUPLICATE CHECK (RULE 13) AND INSERT.                                
040900*-----------------------------------------------------------------        
041000 200-ADD-ORDER.                                                           
041100     ADD 1 TO WS-ADD-REQUESTS.                                            
041200     PERFORM 760-GET-NEXT-ORDER-NUMBER THRU 760-EXIT.                     
041300     MOVE WS-NEW-ORDER-NUM        TO OM-ORDER-NUMBER.                     
041400     MOVE PARM-TARGET-ORDER-DATE  TO OM-ORDER-DATE-N.                     
041500     MOVE OT-CUSTOMER-NAME        TO OM-CUSTOMER-NAME.                    
041600     MOVE OT-STATE                TO OM-STATE.                            
041700     MOVE OT-TAX-RATE             TO OM-TAX-RATE.                         
041800     MOVE OT-PRODUCT-TYPE         TO OM-PRODUCT-TYPE.                     
041900     MOVE OT-AREA                 TO OM-AREA.                             
042000     MOVE OT-COST-PER-SQFT        TO OM-COST-PER-SQFT.                    
042100     MOVE OT-LABOR-COST-PER-SQFT  TO OM-LABOR-COST-PER-SQFT.              
042200     SET LK-DATE-CHECK-REQUIRED   TO TRUE.                                
042300     MOVE PARM-DATE-OF-INPUT      TO LK-DATE-OF-INPUT.                    
042400     CALL 'ORDVALID' USING OM-ORDER-RECORD, TAX-ROW-COUNT,                
042500             TAX-TABLE, PRD-ROW-COUNT, PRODUCT-TABLE,                     
042600             LK-DATE-CHECK-SW, LK-DATE-OF-INPUT, LK-RETURN-CD,            
042700             LK-REASON-CD.                                                
042800     IF LK-RETURN-CD NOT = 0                                              
042900         ADD 1 TO WS-ADD-REJECTED-INVALID                                 
043000         DISPLAY 'ORDPOST - ADD REJECTED, ORDER '                         
043100                 OM-ORDER-NUMBER-X ' RULE ' LK-RETURN-CD                  
043200         GO TO 200-EXIT                                                   
043300     END-IF.                                                              
043400     CALL 'ORDCALC' USING OM-ORDER-RECORD, LK-RETURN-CD.                  
043500     IF LK-RETURN-CD NOT = 0                                              
043600         ADD 1 TO WS-ADD-REJECTED-INVALID                                 
043700         DISPLAY 'ORDPOST - ADD REJECTED, ORDER '                         
043800                 OM-ORDER-NUMBER-X ' COST OVERFLOW'                       
043900         GO TO 200-EXIT                                                   
044000     END-IF.                                                              
044100     PERFORM 220-FIND-DUPLICATE-ORDER THRU 220-EXIT.                      
044200     IF WS-FOUND-IDX NOT = 0                                              
044300         ADD 1 TO WS-ADD-REJECTED-DUP                                     
044400         DISPLAY 'ORDPOST - DUPLICATE ORDER NUMBER REJECTED: '            
044500                 OM-ORDER-NUMBER-X                                        
044600     ELSE                                                                 
044700         PERFORM 240-INSERT-ORDER THRU 240-EXIT                           
044800         ADD 1 TO WS-ADD-POSTED                                           
044900     END-IF.                                                              
045000 200-EXIT.                                                                
045100     EXIT.                                                                
045200*-----------------------------------------------------------------        
045300*    220-FIND-DUPLICATE-ORDER - RULE 13.  THE ORDER DATE IS               
045400*    IMPLICIT (EVERY ROW IN CURR-ORDER-TABLE IS ALREADY TODAY'S           
045500*    DATE), SO ONLY THE ORDER NUMBER NEEDS COMPARING.                     
045600*-----------------------------------------------------------------        
045700 220-FIND-DUPLICATE-ORDER.                                                
045800     MOVE 0 TO WS-FOUND-IDX.                                              
045900     IF CURR-ORDER-COUNT > 0                                              
046000         PERFORM 226-COMPARE-ONE-ORDER THRU 226-EXIT                      
046100                 VARYING CURR-ORDER-IDX FROM 1 BY 1                       
046200                 UNTIL CURR-ORDER-IDX > CURR-ORDER-COUNT                  
046300     END-IF.                                                              
046400 220-EXIT.                                                                
046500     EXIT.                                                                
046600*-----------------------------------------------------------------        
046700 226-COMPARE-ONE-ORDER.                                                   
046800     IF OM-ORDER-NUMBER = CT-ORDER-NUMBER (CURR-ORDER-IDX)                
046900         SET WS-FOUND-IDX TO CURR-ORDER-IDX                               
047000     END-IF.                                                              
047100 226-EXIT.                                                                
047200     EXIT.                                                                
047300*-----------------------------------------------------------------        
047400*    240-INSERT-ORDER - APPENDS THE NOW-PRICED ORDER AS THE NEXT          
047500*    CURR-ORDER-TABLE ROW.                                                
047600*-----------------------------------------------------------------        
047700 240-INSERT-ORDER.                                                        
047800     ADD 1 TO CURR-ORDER-COUNT.                                           
047900     SET CURR-ORDER-IDX TO CURR-ORDER-COUNT.                              
048000     MOVE OM-ORDER-NUMBER   TO CT-ORDER-NUMBER (CURR-ORDER-IDX).          
048100     MOVE OM-CUSTOMER-NAME  TO CT-CUSTOMER-NAME (CURR-ORDER-IDX).         
048200     MOVE OM-STATE          TO CT-STATE (CURR-ORDER-IDX).                 
048300     MOVE OM-TAX-RATE       TO CT-TAX-RATE (CURR-ORDER-IDX).              
048400     MOVE OM-PRODUCT-TYPE   TO CT-PRODUCT-TYPE (CURR-ORDER-IDX).          
048500     MOVE OM-AREA           TO CT-AREA (CURR-ORDER-IDX).                  
048600     MOVE OM-COST-PER-SQFT  TO CT-COST-PER-SQFT (CURR-ORDER-IDX).         
048700     MOVE OM-LABOR-COST-PER-SQFT TO                                       
048800          CT-LABOR-COST-PER-SQFT (CURR-ORDER-IDX).                        
048900     MOVE OM-MATERIAL-COST  TO CT-MATERIAL-COST (CURR-ORDER-IDX).         
049000     MOVE OM-LABOR-COST     TO CT-LABOR-COST (CURR-ORDER-IDX).            
049100     MOVE OM-TAX-AMOUNT     TO CT-TAX-AMOUNT (CURR-ORDER-IDX).            
049200     MOVE OM-TOTAL          TO CT-TOTAL (CURR-ORDER-IDX).                 
049300 240-EXIT.                                                                
049400     EXIT.                                                                
049500*-----------------------------------------------------------------        
049600*    300-EDIT-ORDER - EDIT-ORDER FLOW.  NO DATE-OF-INPUT IS               
049700*    PASSED TO ORDVALID (RULE 1 DOES NOT APPLY TO AN EDIT).               
049800*-----------------------------------------------------------------        
049900 300-EDIT-ORDER.                                                          
050000     ADD 1 TO WS-EDIT-REQUESTS.                                           
050100     PERFORM 320-FIND-EXISTING-ORDER THRU 320-EXIT.                       
050200     IF WS-FOUND-IDX = 0                                                  
050300         ADD 1 TO WS-EDIT-NO-SUCH-ORDER                                   
050400         DISPLAY 'ORDPOST - EDIT, NO SUCH ORDER: '                        
050500                 OT-ORDER-NUMBER-X                                        
050600         GO TO 300-EXIT                                                   
050700     END-IF.                                                              
050800     MOVE OT-ORDER-NUMBER         TO OM-ORDER-NUMBER.                     
050900     MOVE PARM-TARGET-ORDER-DATE  TO OM-ORDER-DATE-N.                     
051000     MOVE OT-CUSTOMER-NAME        TO OM-CUSTOMER-NAME.                    
051100     MOVE OT-STATE                TO OM-STATE.                            
051200     MOVE OT-TAX-RATE             TO OM-TAX-RATE.                         
051300     MOVE OT-PRODUCT-TYPE         TO OM-PRODUCT-TYPE.                     
051400     MOVE OT-AREA                 TO OM-AREA.                             
051500     MOVE OT-COST-PER-SQFT        TO OM-COST-PER-SQFT.                    
051600     MOVE OT-LABOR-COST-PER-SQFT  TO OM-LABOR-COST-PER-SQFT.              
051700     SET LK-DATE-CHECK-SKIPPED    TO TRUE.                                
051800     MOVE 0                       TO LK-DATE-OF-INPUT.                    
051900     CALL 'ORDVALID' USING OM-ORDER-RECORD, TAX-ROW-COUNT,                
052000             TAX-TABLE, PRD-ROW-COUNT, PRODUCT-TABLE,                     
052100             LK-DATE-CHECK-SW, LK-DATE-OF-INPUT, LK-RETURN-CD,            
052200             LK-REASON-CD.                                                
052300     IF LK-RETURN-CD NOT = 0                                              
052400         ADD 1 TO WS-EDIT-REJECTED-INVALID                                
052500         DISPLAY 'ORDPOST - EDIT REJECTED, ORDER '                        
052600                 OM-ORDER-NUMBER-X ' RULE ' LK-RETURN-CD                  
052700         GO TO 300-EXIT                                                   
052800     END-IF.                                                              
052900     CALL 'ORDCALC' USING OM-ORDER-RECORD, LK-RETURN-CD.                  
053000     IF LK-RETURN-CD NOT = 0                                              
053100         ADD 1 TO WS-EDIT-REJECTED-INVALID                                
053200         DISPLAY 'ORDPOST - EDIT REJECTED, ORDER '                        
053300                 OM-ORDER-NUMBER-X ' COST OVERFLOW'                       
053400         GO TO 300-EXIT                                                   
053500     END-IF.                                                              
053600     PERFORM 340-REPLACE-ORDER THRU 340-EXIT.                             
053700     ADD 1 TO WS-EDIT-POSTED.                                             
053800 300-EXIT.                                                                
053900     EXIT.                                                                
054000*-----------------------------------------------------------------        
054100 320-FIND-EXISTING-ORDER.                                                 
054200     MOVE 0 TO WS-FOUND-IDX.                                              
054300     IF CURR-ORDER-COUNT > 0                                              
054400         PERFORM 326-COMPARE-ONE-EXISTING THRU 326-EXIT                   
054500                 VARYING CURR-ORDER-IDX FROM 1 BY 1                       
054600                 UNTIL CURR-ORDER-IDX > CURR-ORDER-COUNT                  
054700     END-IF.                                                              
054800 320-EXIT.                                                                
054900     EXIT.                                                                
055000*-----------------------------------------------------------------        
055100 326-COMPARE-ONE-EXISTING.                                                
055200     IF OT-ORDER-NUMBER = CT-ORDER-NUMBER (CURR-ORDER-IDX)                
055300         SET WS-FOUND-IDX TO CURR-ORDER-IDX                               
055400     END-IF.                                                              
055500 326-EXIT.                                                                
055600     EXIT.                                                                
055700*-----------------------------------------------------------------        
055800*    340-REPLACE-ORDER - REPLACES THE CURR-ORDER-TABLE ROW                
055900*    LOCATED BY 320 IN PLACE.                                             
056000*-----------------------------------------------------------------        
056100 340-REPLACE-ORDER.                                                       
056200     SET CURR-ORDER-IDX TO WS-FOUND-IDX.                                  
056300     MOVE OM-ORDER-NUMBER   TO CT-ORDER-NUMBER (CURR-ORDER-IDX).          
056400     MOVE OM-CUSTOMER-NAME  TO CT-CUSTOMER-NAME (CURR-ORDER-IDX).         
056500     MOVE OM-STATE          TO CT-STATE (CURR-ORDER-IDX).                 
056600     MOVE OM-TAX-RATE       TO CT-TAX-RATE (CURR-ORDER-IDX).              
056700     MOVE OM-PRODUCT-TYPE   TO CT-PRODUCT-TYPE (CURR-ORDER-IDX).          
056800     MOVE OM-AREA           TO CT-AREA (CURR-ORDER-IDX).                  
056900     MOVE OM-COST-PER-SQFT  TO CT-COST-PER-SQFT (CURR-ORDER-IDX).         
057000     MOVE OM-LABOR-COST-PER-SQFT TO                                       
057100          CT-LABOR-COST-PER-SQFT (CURR-ORDER-IDX).                        
057200     MOVE OM-MATERIAL-COST  TO CT-MATERIAL-COST (CURR-ORDER-IDX).         
057300     MOVE OM-LABOR-COST     TO CT-LABOR-COST (CURR-ORDER-IDX).            
057400     MOVE OM-TAX-AMOUNT     TO CT-TAX-AMOUNT (CURR-ORDER-IDX).            
057500     MOVE OM-TOTAL          TO CT-TOTAL (CURR-ORDER-IDX).                 
057600 340-EXIT.                                                                
057700     EXIT.                                                                
057800*-----------------------------------------------------------------        
057900*    400-REMOVE-ORDER - DROPS AN ORDER FROM THE LEDGER (FM-0258).         
058000*    LOOKS IT UP BY ORDER NUMBER THE SAME WAY 300-EDIT-ORDER DOES         
058100*    (THE ORDER DATE IS IMPLICIT - THIS RUN ONLY EVER TOUCHES ONE         
058200*    DATE'S LEDGER), AND CLOSES THE GAP LEFT IN CURR-ORDER-TABLE.         
058300*-----------------------------------------------------------------        
058400 400-REMOVE-ORDER.                                                        
058500     ADD 1 TO WS-REMOVE-REQUESTS.                                         
058600     PERFORM 320-FIND-EXISTING-ORDER THRU 320-EXIT.                       
058700     IF WS-FOUND-IDX = 0                                                  
058800         ADD 1 TO WS-REMOVE-NO-SUCH-ORDER                                 
058900         DISPLAY 'ORDPOST - REMOVE, NO SUCH ORDER: '                      
059000                 OT-ORDER-NUMBER-X                                        
059100     ELSE                                                                 
059200         PERFORM 420-CLOSE-TABLE-GAP THRU 420-EXIT                        
059300         SUBTRACT 1 FROM CURR-ORDER-COUNT                                 
059400         ADD 1 TO WS-REMOVE-POSTED                                        
059500     END-IF.                                                              
059600 400-EXIT.                                                                
059700     EXIT.                                                                
059800*-----------------------------------------------------------------        
059900*    420-CLOSE-TABLE-GAP - SHIFTS EVERY ROW AFTER THE REMOVED ONE         
060000*    BACK ONE SLOT SO CURR-ORDER-TABLE STAYS DENSE (NO DEPENDING-         
060100*    ON TABLE CAN CARRY A HOLE IN THE MIDDLE).                            
060200*-----------------------------------------------------------------        
060300 420-CLOSE-TABLE-GAP.                                                     
060400     IF WS-FOUND-IDX < CURR-ORDER-COUNT                                   
060500         SET CURR-ORDER-IDX TO WS-FOUND-IDX                               
060600         SET CURR-ORDER-IDX2 TO WS-FOUND-IDX                              
060700         ADD 1 TO CURR-ORDER-IDX2                                         
060800         PERFORM 426-SHIFT-ONE-ROW THRU 426-EXIT                          
060900                 VARYING CURR-ORDER-IDX FROM CURR-ORDER-IDX BY 1          
061000                 UNTIL CURR-ORDER-IDX2 > CURR-ORDER-COUNT                 
061100     END-IF.                                                              
061200 420-EXIT.                                                                
061300     EXIT.                                                                
061400*-----------------------------------------------------------------        
061500 426-SHIFT-ONE-ROW.                                                       
061600     MOVE CURR-ORDER-ENTRY (CURR-ORDER-IDX2)                              
061700                          TO CURR-ORDER-ENTRY (CURR-ORDER-IDX).           
061800     SET CURR-ORDER-IDX2 UP BY 1.                                         
061900 426-EXIT.                                                                
062000     EXIT.                                                                
062100*-----------------------------------------------------------------        
062200*    800-WRITE-LEDGER - BATCH FLOW STEP 8.  REWRITES ORDOUT FROM          
062300*    SCRATCH: HEADER LINE, THEN ONE CSV LINE PER CURR-ORDER-TABLE         
062400*    ROW.                                                                 
062500*-----------------------------------------------------------------        
062600 800-WRITE-LEDGER.                                                        
062700     WRITE ORDOUT-LINE FROM WS-HEADER-LINE.                               
062800     IF CURR-ORDER-COUNT > 0                                              
062900         PERFORM 850-FORMAT-ORDER-LINE THRU 850-EXIT                      
063000                 VARYING CURR-ORDER-IDX FROM 1 BY 1                       
063100                 UNTIL CURR-ORDER-IDX > CURR-ORDER-COUNT                  
063200     END-IF.                                                              
063300 800-EXIT.                                                                
063400     EXIT.                                                                
063500*-----------------------------------------------------------------        
063600*    850-FORMAT-ORDER-LINE - BUILDS ONE CSV OUTPUT LINE FROM A            
063700*    CURR-ORDER-TABLE ROW, RE-ESCAPING ANY COMMA IN THE CUSTOMER          
063800*    NAME AS '*' (FM-0106), AND WRITES IT TO ORDOUT.                      
063900*-----------------------------------------------------------------        
064000 850-FORMAT-ORDER-LINE.                                                   
064100     MOVE CT-ORDER-NUMBER (CURR-ORDER-IDX) TO WS-CSV-ORDNUM-E.            
064200     MOVE CT-CUSTOMER-NAME (CURR-ORDER-IDX) TO WS-CSV-CUSTNAME.           
064300     INSPECT WS-CSV-CUSTNAME REPLACING ALL ',' BY '*'.                    
064400     MOVE CT-STATE (CURR-ORDER-IDX)        TO WS-CSV-STATE.               
064500     MOVE CT-TAX-RATE (CURR-ORDER-IDX)     TO WS-CSV-TAXRATE-E.           
064600     MOVE CT-PRODUCT-TYPE (CURR-ORDER-IDX) TO WS-CSV-PRODTYPE.            
064700     MOVE CT-AREA (CURR-ORDER-IDX)         TO WS-CSV-AREA-E.              
064800     MOVE CT-COST-PER-SQFT (CURR-ORDER-IDX) TO WS-CSV-COST-E.             
064900     MOVE CT-LABOR-COST-PER-SQFT (CURR-ORDER-IDX)                         
065000                                            TO WS-CSV-LABORCOST-E.        
065100     MOVE CT-MATERIAL-COST (CURR-ORDER-IDX) TO WS-CSV-MATCOST-E.          
065200     MOVE CT-LABOR-COST (CURR-ORDER-IDX)   TO WS-CSV-LABOR-E.             
065300     MOVE CT-TAX-AMOUNT (CURR-ORDER-IDX)   TO WS-CSV-TAX-E.               
065400     MOVE CT-TOTAL (CURR-ORDER-IDX)        TO WS-CSV-TOTAL-E.             
065500     STRING WS-CSV-ORDNUM-X    DELIMITED BY SIZE                          
065600            ','                DELIMITED BY SIZE                          
065700            WS-CSV-CUSTNAME    DELIMITED BY SIZE                          
065800            ','                DELIMITED BY SIZE                          
065900            WS-CSV-STATE       DELIMITED BY SIZE                          
066000            ','                DELIMITED BY SIZE                          
066100            WS-CSV-TAXRATE-X   DELIMITED BY SIZE                          
066200            ','                DELIMITED BY SIZE                          
066300            WS-CSV-PRODTYPE    DELIMITED BY SIZE                          
066400            ','                DELIMITED BY SIZE                          
066500            WS-CSV-AREA-X      DELIMITED BY SIZE                          
066600            ','                DELIMITED BY SIZE                          
066700            WS-CSV-COST-X      DELIMITED BY SIZE                          
066800            ','                DELIMITED BY SIZE                          
066900            WS-CSV-LABORCOST-X DELIMITED BY SIZE                          
067000            ','                DELIMITED BY SIZE                          
067100            WS-CSV-MATCOST-X   DELIMITED BY SIZE                          
067200            ','                DELIMITED BY SIZE                          
067300            WS-CSV-LABOR-X     DELIMITED BY SIZE                          
067400            ','                DELIMITED BY SIZE                          
067500            WS-CSV-TAX-X       DELIMITED BY SIZE                          
067600            ','                DELIMITED BY SIZE                          
067700            WS-CSV-TOTAL-X     DELIMITED BY SIZE                          
067800            INTO WS-CSV-LINE                                              
067900     END-STRING.                                                          
068000     MOVE WS-CSV-LINE TO ORDOUT-LINE.                                     
068100     WRITE ORDOUT-LINE.                                                   
068200 850-EXIT.                                                                
068300     EXIT.                                                                
068400*-----------------------------------------------------------------        
068500*    900-RUN-SUMMARY - JOB-LOG COUNTS ONLY.  THIS RUN PRODUCES NO         
068600*    BUSINESS REPORT, SO THERE IS NO REPORT FD TO WRITE TO.               
068700*-----------------------------------------------------------------        
068800 900-RUN-SUMMARY.                                                         
068900     DISPLAY 'ORDPOST RUN SUMMARY FOR ORDER DATE '                        
069000             PARM-TARGET-ORDER-DATE.                                      
069100     DISPLAY '  ADD REQUESTS      = ' WS-ADD-REQUESTS.                    
069200     DISPLAY '  ADD POSTED        = ' WS-ADD-POSTED.                      
069300     DISPLAY '  ADD REJ DUPLICATE = ' WS-ADD-REJECTED-DUP.                
069400     DISPLAY '  ADD REJ INVALID   = ' WS-ADD-REJECTED-INVALID.            
069500     DISPLAY '  EDIT REQUESTS     = ' WS-EDIT-REQUESTS.                   
069600     DISPLAY '  EDIT POSTED       = ' WS-EDIT-POSTED.                     
069700     DISPLAY '  EDIT NO SUCH ORDR = ' WS-EDIT-NO-SUCH-ORDER.              
069800     DISPLAY '  EDIT REJ INVALID  = ' WS-EDIT-REJECTED-INVALID.           
069900     DISPLAY '  REMOVE REQUESTS   = ' WS-REMOVE-REQUESTS.                 
070000     DISPLAY '  REMOVE POSTED     = ' WS-REMOVE-POSTED.                   
070100     DISPLAY '  REMOVE NO SUCH ORD= ' WS-REMOVE-NO-SUCH-ORDER.            
070200 900-EXIT.                                                                
070300     EXIT.                                                                
070400*-----------------------------------------------------------------        
070500 790-CLOSE-FILES.                                                         
070600     CLOSE ORDPARM ORDTRAN ORDHIST ORDCURR ORDOUT.                        
070700 790-EXIT.                                                                
070800     EXIT.                                                                
