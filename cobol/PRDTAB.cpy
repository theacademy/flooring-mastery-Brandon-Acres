000100*****************************************************************         
000200*    PRDTAB  --  IN-MEMORY PRODUCT TABLE, PASSED OVER THE                 
000300*    LINKAGE SECTION BETWEEN ORDPOST, ORDPROD, ORDVALID AND               
000400*    ORDCALC.  PRD-ROW-COUNT DRIVES THE OCCURS DEPENDING ON.              
000500*-----------------------------------------------------------------        
000600*    09/21/98  JRS   INITIAL COPY MEMBER - ORDER CALC PROJECT             
000700*-----------------------------------------------------------------        
000800 01  PRD-ROW-COUNT                   PIC S9(4) COMP.                      
000900 01  PRODUCT-TABLE.                                                       
001000     05  PRODUCT-TABLE-ENTRY OCCURS 0 TO 50 TIMES                         
001100                 DEPENDING ON PRD-ROW-COUNT                               
001200                 INDEXED BY PRODUCT-TABLE-IDX PRODUCT-TABLE-IDX2.         
001300         10  PT-PRODUCT-TYPE         PIC X(20).                           
001400         10  PT-COST-PER-SQFT         PIC 9(5)V9(2).                      
001500         10  PT-COST-PER-SQFT-X REDEFINES PT-COST-PER-SQFT                
001600                                     PIC X(7).                            
001700         10  PT-LABOR-COST-PER-SQFT   PIC 9(5)V9(2).                      
001800         10  FILLER                  PIC X(8).                            
