000100*****************************************************************         
000200 IDENTIFICATION DIVISION.                                                 
000300*-----------------------------------------------------------------        
000400 PROGRAM-ID.     ORDCALC.                                                 
000500 AUTHOR.         J SAYLES.                                                
000600 INSTALLATION.   FLOORING MASTERY - COBOL DEVELOPMENT CENTER.             
000700 DATE-WRITTEN.   09/26/1988.                                              
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NON-CONFIDENTIAL.                                        
001000*-----------------------------------------------------------------        
001100*    REMARKS.    COMPUTES THE FOUR DERIVED MONEY FIELDS ON A              
001200*                VALIDATED ORDER - MATERIAL COST, LABOR COST,             
001300*                TAX, AND TOTAL, IN THAT ORDER (TAX AND TOTAL             
001400*                BOTH DEPEND ON THE FIRST TWO RESULTS).  CALLED           
001500*                FROM ORDPOST ONLY AFTER ORDVALID HAS RETURNED A          
001600*                ZERO RETURN CODE FOR THE ORDER.  PATTERNED ON            
001700*                THE OLD INPATIENT PER-DIEM COST ROUTINE THIS             
001800*                SHOP HAS USED SINCE THE BILLING REWRITE.                 
001900*-----------------------------------------------------------------        
002000*    CHANGE LOG                                                           
002100*-----------------------------------------------------------------        
002200*    DATE      INIT  TICKET    DESCRIPTION                                
002300*    --------  ----  --------  -----------------------------------        
002400*    09/26/88  JRS   FM-0015   INITIAL WRITE FOR ORDER CALC PROJ          
002500*    03/02/89  JRS   FM-0032   TWO-STAGE ROUNDING ON TAX PER              
002600*                              FINANCE REVIEW (RATE/100 ROUNDED           
002700*                              BEFORE MULTIPLYING, THEN THE               
002800*                              PRODUCT ROUNDED AGAIN)                     
002900*    12/03/98  DWS   FM-Y2K06  YEAR 2000 REVIEW - NO DATE FIELDS          
003000*                              IN THIS MODULE, NO CHANGE                  
003100*                              REQUIRED.  SIGNED OFF DWS 12/03/98.        
003200*    05/14/03  MPK   FM-0256   TOTAL NOW EXPLICITLY ROUNDED FOR           
003300*                              CONSISTENCY WITH THE OTHER THREE           
003400*                              DERIVED FIELDS, EVEN THOUGH THE            
003500*                              SUM OF THREE 2-DECIMAL AMOUNTS             
003600*                              NEVER ACTUALLY ROUNDS                      
003650*    11/06/03  MPK   FM-0267   MONEY FIELDS COME IN PACKED NOW            
003660*                              (ORDMSTR COPY MEMBER) - NO CHANGE          
003670*                              HERE, COMPUTE HANDLES IT.  ALSO            
003680*                              RELEVELED WS-CALC-STEP-CTR AND             
003690*                              LK-RETURN-CD TO 77                         
003692*    11/19/03  MPK   FM-0271   WS-TAX-RATE-PCT WAS CARRYING 4             
003694*                              DECIMALS - RULE 11 CALLS FOR THE           
003696*                              RATE/100 STEP ROUNDED TO 2 BEFORE          
003698*                              THE SECOND MULTIPLY, NOT 4.  CUT           
003699*                              BACK TO PIC 9(1)V99 SO ROUNDED             
003700*-----------------------------------------------------------------        
003800 ENVIRONMENT DIVISION.                                                    
003900*-----------------------------------------------------------------        
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER.   IBM-370.                                              
004200 OBJECT-COMPUTER.   IBM-370.                                              
004300 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                   
004400*-----------------------------------------------------------------        
004500 DATA DIVISION.                                                           
004600 WORKING-STORAGE SECTION.                                                 
004700*-----------------------------------------------------------------        
004800*    WS-TAX-RATE-PCT HOLDS THE INTERMEDIATE RATE/100 RESULT,              
004900*    ROUNDED, BEFORE IT IS MULTIPLIED AGAINST MATERIAL+LABOR              
005000*    (RULE 11, FM-0032).  WS-CALC-STEP-CTR TAGS EACH JOBLOG LINE          
005100*    BELOW WITH THE STEP (1-4) THAT OVERFLOWED.                           
005200 01  WS-CALC-WORK-AREA.                                                   
005300     05  WS-TAX-RATE-PCT             PIC 9(1)V99.                         
005400*    ALTERNATE VIEW OF THE RATE PERCENT, USED ONLY IN THE                 
005500*    DIAGNOSTIC DISPLAY WHEN LK-RETURN-CD COMES BACK NON-ZERO.            
005600     05  WS-TAX-RATE-PCT-X REDEFINES WS-TAX-RATE-PCT                      
005700                                     PIC X(3).                            
005800     05  WS-MATERIAL-PLUS-LABOR       PIC 9(9)V9(2).                      
005900*    ALTERNATE VIEW OF THE MATERIAL+LABOR SUBTOTAL, USED ONLY IN          
006000*    THE DIAGNOSTIC DISPLAY BELOW.                                        
006100     05  WS-MATERIAL-PLUS-LABOR-X REDEFINES                               
006200             WS-MATERIAL-PLUS-LABOR     PIC X(11).                        
006400*    ALTERNATE TEXT VIEW OF THE RETURN CODE, USED ONLY IN THE             
006500*    OVERFLOW DISPLAYS BELOW - SAME DE-EDITING-MOVE TRICK ORDPOST         
006600*    AND THE REFERENCE-LOAD PROGRAMS USE ON THEIR OWN CSV FIELDS.         
006700     05  WS-RETURN-CD-SAVE             PIC S9(4) COMP VALUE 0.            
006800     05  WS-RETURN-CD-SAVE-X REDEFINES WS-RETURN-CD-SAVE                  
006900                                     PIC X(2).                            
007000     05  FILLER                       PIC X(4).                           
007050 77  WS-CALC-STEP-CTR             PIC S9(4) COMP VALUE 0.                 
007100*-----------------------------------------------------------------        
007200 LINKAGE SECTION.                                                         
007300*-----------------------------------------------------------------        
007400 COPY ORDMSTR.                                                            
007500 77  LK-RETURN-CD                    PIC S9(4) COMP.                      
007600     88  LK-CALC-OK                   VALUE 0.                            
007700     88  LK-CALC-OVERFLOW              VALUE 8.                           
007800*-----------------------------------------------------------------        
007900 PROCEDURE DIVISION USING OM-ORDER-RECORD, LK-RETURN-CD.                  
008000*-----------------------------------------------------------------        
008100 000-MAIN-RTN.                                                            
008200     MOVE 0 TO LK-RETURN-CD.                                              
008300     PERFORM 100-COMPUTE-MATERIAL-COST THRU 100-EXIT.                     
008400     PERFORM 200-COMPUTE-LABOR-COST THRU 200-EXIT.                        
008500     PERFORM 300-COMPUTE-TAX THRU 300-EXIT.                               
008600     PERFORM 400-COMPUTE-TOTAL THRU 400-EXIT.                             
008700 000-EXIT.                                                                
008800     GOBACK.                                                              
008900*-----------------------------------------------------------------        
009000*    100-COMPUTE-MATERIAL-COST - RULE 9.                                  
009100*-----------------------------------------------------------------        
009200 100-COMPUTE-MATERIAL-COST.                                               
009300     MOVE 1 TO WS-CALC-STEP-CTR.                                          
009400     COMPUTE OM-MATERIAL-COST ROUNDED =                                   
009500             OM-AREA * OM-COST-PER-SQFT                                   
009600         ON SIZE ERROR                                                    
009700             MOVE 8 TO LK-RETURN-CD                                       
009800             MOVE LK-RETURN-CD TO WS-RETURN-CD-SAVE                       
009900             DISPLAY 'ORDCALC - OVERFLOW AT STEP '                        
010000                     WS-CALC-STEP-CTR ' RETURN-CD '                       
010100                     WS-RETURN-CD-SAVE-X                                  
010200     END-COMPUTE.                                                         
010300 100-EXIT.                                                                
010400     EXIT.                                                                
010500*-----------------------------------------------------------------        
010600*    200-COMPUTE-LABOR-COST - RULE 10.                                    
010700*-----------------------------------------------------------------        
010800 200-COMPUTE-LABOR-COST.                                                  
010900     MOVE 2 TO WS-CALC-STEP-CTR.                                          
011000     COMPUTE OM-LABOR-COST ROUNDED =                                      
011100             OM-AREA * OM-LABOR-COST-PER-SQFT                             
011200         ON SIZE ERROR                                                    
011300             MOVE 8 TO LK-RETURN-CD                                       
011400             MOVE LK-RETURN-CD TO WS-RETURN-CD-SAVE                       
011500             DISPLAY 'ORDCALC - OVERFLOW AT STEP '                        
011600                     WS-CALC-STEP-CTR ' RETURN-CD '                       
011700                     WS-RETURN-CD-SAVE-X                                  
011800     END-COMPUTE.                                                         
011900 200-EXIT.                                                                
012000     EXIT.                                                                
012100*-----------------------------------------------------------------        
012200*    300-COMPUTE-TAX - RULE 11.  TWO-STAGE ROUND: THE RATE-AS-A-          
012300*    FRACTION IS ROUNDED FIRST, THEN THE TAX ITSELF IS ROUNDED.           
012400*-----------------------------------------------------------------        
012500 300-COMPUTE-TAX.                                                         
012600     IF LK-RETURN-CD = 0                                                  
012700         MOVE 3 TO WS-CALC-STEP-CTR                                       
012800         COMPUTE WS-TAX-RATE-PCT ROUNDED =                                
012900                 OM-TAX-RATE / 100                                        
013000         ADD OM-MATERIAL-COST OM-LABOR-COST                               
013100             GIVING WS-MATERIAL-PLUS-LABOR                                
013200         COMPUTE OM-TAX-AMOUNT ROUNDED =                                  
013300                 WS-MATERIAL-PLUS-LABOR * WS-TAX-RATE-PCT                 
013400             ON SIZE ERROR                                                
013500                 MOVE 8 TO LK-RETURN-CD                                   
013600                 MOVE LK-RETURN-CD TO WS-RETURN-CD-SAVE                   
013700                 DISPLAY 'ORDCALC - OVERFLOW AT STEP '                    
013800                         WS-CALC-STEP-CTR ' RATE PCT = '                  
013900                         WS-TAX-RATE-PCT-X ' MAT+LABOR = '                
014000                         WS-MATERIAL-PLUS-LABOR-X                         
014100         END-COMPUTE                                                      
014200     END-IF.                                                              
014300 300-EXIT.                                                                
014400     EXIT.                                                                
014500*-----------------------------------------------------------------        
014600*    400-COMPUTE-TOTAL - RULE 12.                                         
014700*-----------------------------------------------------------------        
014800 400-COMPUTE-TOTAL.                                                       
014900     IF LK-RETURN-CD = 0                                                  
015000         MOVE 4 TO WS-CALC-STEP-CTR                                       
015100         COMPUTE OM-TOTAL ROUNDED =                                       
015200                 OM-MATERIAL-COST + OM-LABOR-COST + OM-TAX-AMOUNT         
015300             ON SIZE ERROR                                                
015400                 MOVE 8 TO LK-RETURN-CD                                   
015500                 MOVE LK-RETURN-CD TO WS-RETURN-CD-SAVE                   
015600                 DISPLAY 'ORDCALC - OVERFLOW AT STEP '                    
015700                         WS-CALC-STEP-CTR ' RETURN-CD '                   
015800                         WS-RETURN-CD-SAVE-X                              
015900         END-COMPUTE                                                      
016000     END-IF.                                                              
016100 400-EXIT.                                                                
016200     EXIT.                                                                
