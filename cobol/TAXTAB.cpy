000100*****************************************************************         
000200*    TAXTAB  --  IN-MEMORY STATE TAX TABLE, PASSED OVER THE               
000300*    LINKAGE SECTION BETWEEN ORDPOST, ORDTAX, ORDVALID AND                
000400*    ORDCALC.  TAX-ROW-COUNT DRIVES THE OCCURS DEPENDING ON, SAME         
000500*    IDEA AS THE OLD ADSORT1 VARIABLE-LENGTH ARRAY PARAMETER.             
000600*-----------------------------------------------------------------        
000700*    09/21/98  JRS   INITIAL COPY MEMBER - ORDER CALC PROJECT             
000800*    11/30/98  TGW   RAISED TABLE LIMIT 50 TO 75 STATES/TERRITORY         
000900*-----------------------------------------------------------------        
001000 01  TAX-ROW-COUNT                   PIC S9(4) COMP.                      
001100 01  TAX-TABLE.                                                           
001200     05  TAX-TABLE-ENTRY OCCURS 0 TO 75 TIMES                             
001300                 DEPENDING ON TAX-ROW-COUNT                               
001400                 INDEXED BY TAX-TABLE-IDX TAX-TABLE-IDX2.                 
001500         10  TT-STATE                PIC X(20).                           
001600         10  TT-STATE-ABBREVIATION    PIC X(2).                           
001700         10  TT-TAX-RATE              PIC 9(3)V9(2).                      
001800         10  TT-TAX-RATE-X REDEFINES TT-TAX-RATE                          
001900                                     PIC X(5).                            
002000         10  FILLER                  PIC X(6).                            
