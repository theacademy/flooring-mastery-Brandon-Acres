000100*****************************************************************         
000200*    PRDMSTR  --  ONE ROW OF THE FLOORING PRODUCT REFERENCE FILE.         
000300*    KEY = PR-PRODUCT-TYPE.  LOADED WHOLE INTO PRDTAB BY ORDPROD          
000400*    AND NEVER REWRITTEN BY THE ORDER BATCH.                              
000500*-----------------------------------------------------------------        
000600*    09/14/98  JRS   INITIAL COPY MEMBER - ORDER CALC PROJECT             
000700*-----------------------------------------------------------------        
000800 01  PR-PRODUCT-RECORD.                                                   
000900     05  PR-PRODUCT-TYPE             PIC X(20).                           
001000     05  PR-COST-PER-SQFT            PIC 9(5)V9(2).                       
001100     05  PR-COST-PER-SQFT-X REDEFINES PR-COST-PER-SQFT                    
001200                                     PIC X(7).                            
001300     05  PR-LABOR-COST-PER-SQFT      PIC 9(5)V9(2).                       
001400     05  PR-LABOR-COST-PER-SQFT-X REDEFINES                               
001500                 PR-LABOR-COST-PER-SQFT                                   
001600                                     PIC X(7).                            
001700     05  FILLER                      PIC X(9).                            
