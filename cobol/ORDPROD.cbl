000100*****************************************************************         
000200 IDENTIFICATION DIVISION.                                                 
000300*-----------------------------------------------------------------        
000400 PROGRAM-ID.     ORDPROD.                                                 
000500 AUTHOR.         J SAYLES.                                                
000600 INSTALLATION.   FLOORING MASTERY - COBOL DEVELOPMENT CENTER.             
000700 DATE-WRITTEN.   09/22/1988.                                              
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NON-CONFIDENTIAL.                                        
001000*-----------------------------------------------------------------        
001100*    REMARKS.    LOADS THE FLOORING PRODUCT REFERENCE FILE (ONE           
001200*                ROW PER PRODUCT TYPE - CARPET, TILE, LAMINATE,           
001300*                ETC) INTO THE PRODUCT-TABLE SHARED WITH                  
001400*                ORDPOST/ORDVALID/ORDCALC, THEN CHECKS THAT EVERY         
001500*                ROW'S OWN PRODUCT TYPE MATCHES THE SLOT IT WAS           
001600*                FILED UNDER.  BORROWS THE REORDER-POINT TABLE            
001700*                SCAN SHAPE THE SHOP USED ON THE OLD PART_STOCK           
001800*                REORDER JOB (SEE DDBPT6CB IN THE ARCHIVE).               
001900*-----------------------------------------------------------------        
002000*    CHANGE LOG                                                           
002100*-----------------------------------------------------------------        
002200*    DATE      INIT  TICKET    DESCRIPTION                                
002300*    --------  ----  --------  -----------------------------------        
002400*    09/22/88  JRS   FM-0013   INITIAL WRITE FOR ORDER CALC PROJ          
002500*    06/14/91  DWS   FM-0077   RAISED TABLE LIMIT TO 50 ROWS              
002600*    08/30/93  DWS   FM-0105   FIXED PRD-EOF NOT RESET ON RE-CALL         
002700*    12/03/98  DWS   FM-Y2K04  YEAR 2000 REVIEW - NO 2-DIGIT YEARS        
002800*                              USED IN THIS MODULE, NO CHANGE             
002900*                              REQUIRED.  SIGNED OFF DWS 12/03/98.        
003000*    04/02/01  MPK   FM-0219   DISPLAY PRODUCT KEY ON MISMATCH            
003050*    11/06/03  MPK   FM-0267   RELEVELED THE FILE-STATUS/EOF/SAVE         
003060*                              SCRATCH ITEMS TO 77, PACKED NOTHING        
003070*                              HERE - NO MONEY FIELDS IN THIS ONE         
003080*    11/19/03  MPK   FM-0272   320 NOW RE-VERIFIES THE SLOT'S TYPE        
003082*                              AGAINST A LOAD-TIME SHADOW COPY (RULE      
003084*                              15) INSTEAD OF ONLY CHECKING FOR BLANK     
003100*-----------------------------------------------------------------        
003200 ENVIRONMENT DIVISION.                                                    
003300*-----------------------------------------------------------------        
003400 CONFIGURATION SECTION.                                                   
003500 SOURCE-COMPUTER.   IBM-370.                                              
003600 OBJECT-COMPUTER.   IBM-370.                                              
003700 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                   
003800*-----------------------------------------------------------------        
003900 INPUT-OUTPUT SECTION.                                                    
004000 FILE-CONTROL.                                                            
004100     SELECT PRODFILE  ASSIGN TO PRODFILE                                  
004200            ORGANIZATION IS LINE SEQUENTIAL                               
004300            FILE STATUS  IS WS-PRODFILE-STATUS.                           
004400*-----------------------------------------------------------------        
004500 DATA DIVISION.                                                           
004600 FILE SECTION.                                                            
004700*-----------------------------------------------------------------        
004800 FD  PRODFILE                                                             
004900     RECORDING MODE IS F                                                  
005000     LABEL RECORDS ARE OMITTED.                                           
005100 01  PRODFILE-LINE                   PIC X(60).                           
005200*-----------------------------------------------------------------        
005300 WORKING-STORAGE SECTION.                                                 
005400*-----------------------------------------------------------------        
005500 77  WS-PRODFILE-STATUS          PIC X(2).                                
005600     88  PRODFILE-OK              VALUE '00'.                             
005700     88  PRODFILE-EOF              VALUE '10'.                            
006000 77  WS-PRD-EOF-SW                   PIC X     VALUE 'N'.                 
006100     88  WS-PRD-EOF                   VALUE 'Y'.                          
006200*    ROW NUMBER REDEFINE - USED ONLY IN THE DISPLAY BELOW SO A            
006300*    BAD LOAD IS EASY TO SPOT IN THE JOBLOG.                              
006400 77  WS-ROW-NUM                      PIC 9(4).                            
006500 77  WS-ROW-NUM-X REDEFINES WS-ROW-NUM                                    
006600                                     PIC X(4).                            
006700*    (FILLER DROPPED WITH GROUP - 77-LEVELS NEED NONE)                    
006900*    SAVED RETURN CODE, ALTERNATE TEXT VIEW - USED ONLY IN THE            
007000*    OPEN-FAILED AND TABLE-FULL JOBLOG LINES BELOW.                       
007100 77  WS-RETURN-CD-SAVE               PIC S9(4) COMP VALUE 0.              
007200 77  WS-RETURN-CD-SAVE-X REDEFINES WS-RETURN-CD-SAVE                      
007300                                     PIC X(2).                            
007400*    ROWS-LOADED COUNT FOR THE END-OF-LOAD JOBLOG LINE, SAME              
007500*    ALTERNATE-VIEW IDIOM AS WS-ROW-NUM ABOVE.                            
007600 77  WS-ROWS-LOADED                  PIC 9(4) VALUE 0.                    
007700 77  WS-ROWS-LOADED-X REDEFINES WS-ROWS-LOADED                            
007800                                     PIC X(4).                            
007900*-----------------------------------------------------------------        
007910*    SHADOW COPY OF EACH ROW'S OWN PRODUCT TYPE, FILED HERE BY            
007920*    A MOVE INDEPENDENT OF THE ONE THAT FILES THE TABLE ITSELF (RULE      
007930*    15) - A FUTURE SUBSCRIPT SLIP ON EITHER MOVE SHOWS UP AS A           
007940*    MISMATCH IN 320 BELOW INSTEAD OF A SILENT MIS-FILED ROW.             
007950 01  WS-PROD-KEY-SHADOW.                                                  
007960     05  WS-PKS-TYPE             PIC X(20) OCCURS 50 TIMES.               
007970     05  FILLER                  PIC X(04).                               
008000 COPY PRDMSTR.                                                            
008100*-----------------------------------------------------------------        
008200 LINKAGE SECTION.                                                         
008300*-----------------------------------------------------------------        
008400 COPY PRDTAB.                                                             
008500 01  LK-RETURN-CD                    PIC S9(4) COMP.                      
008600     88  LK-PRODUCT-TABLE-OK          VALUE 0.                            
008700     88  LK-PRODUCT-TABLE-FULL        VALUE 4.                            
008800     88  LK-PRODUCT-TABLE-INVALID      VALUE 8.                           
008900     88  LK-PRODUCT-FILE-ERROR         VALUE 12.                          
009000*-----------------------------------------------------------------        
009100 PROCEDURE DIVISION USING PRD-ROW-COUNT, PRODUCT-TABLE,                   
009200                           LK-RETURN-CD.                                  
009300*-----------------------------------------------------------------        
009400 000-MAIN-RTN.                                                            
009500     MOVE 0 TO LK-RETURN-CD.                                              
009600     PERFORM 100-OPEN-PRODFILE THRU 100-EXIT.                             
009700     IF LK-RETURN-CD NOT = 0                                              
009800         GO TO 000-EXIT                                                   
009900     END-IF.                                                              
010000     PERFORM 200-LOAD-PRODUCT-TABLE THRU 200-EXIT                         
010100             UNTIL WS-PRD-EOF OR LK-RETURN-CD NOT = 0.                    
010200     MOVE PRD-ROW-COUNT TO WS-ROWS-LOADED.                                
010300     DISPLAY 'ORDPROD - PRODUCT TABLE LOAD COMPLETE, ROWS = '             
010400             WS-ROWS-LOADED-X.                                            
010500     PERFORM 700-CLOSE-PRODFILE THRU 700-EXIT.                            
010600     IF LK-RETURN-CD = 0                                                  
010700         PERFORM 300-CHECK-PRODUCT-INTEGRITY THRU 300-EXIT                
010800     END-IF.                                                              
010900 000-EXIT.                                                                
011000     GOBACK.                                                              
011100*-----------------------------------------------------------------        
011200 100-OPEN-PRODFILE.                                                       
011300     OPEN INPUT PRODFILE.                                                 
011400     IF NOT PRODFILE-OK                                                   
011500         MOVE 12 TO LK-RETURN-CD                                          
011600         MOVE LK-RETURN-CD TO WS-RETURN-CD-SAVE                           
011700         DISPLAY 'ORDPROD - OPEN FAILED ON PRODFILE, STATUS = '           
011800                 WS-PRODFILE-STATUS ' RETURN-CD '                         
011900                 WS-RETURN-CD-SAVE-X                                      
012000     END-IF.                                                              
012100 100-EXIT.                                                                
012200     EXIT.                                                                
012300*-----------------------------------------------------------------        
012400 200-LOAD-PRODUCT-TABLE.                                                  
012500     READ PRODFILE                                                        
012600         AT END                                                           
012700             SET WS-PRD-EOF TO TRUE                                       
012800         NOT AT END                                                       
012900             PERFORM 250-UNPACK-PROD-LINE THRU 250-EXIT                   
013000             PERFORM 260-STORE-PROD-ROW THRU 260-EXIT                     
013100     END-READ.                                                            
013200 200-EXIT.                                                                
013300     EXIT.                                                                
013400*-----------------------------------------------------------------        
013500*    UNPACKS STRAIGHT INTO THE PR-PRODUCT-RECORD COPY MEMBER SO           
013600*    THE STORE STEP BELOW IS A PLAIN RECORD-TO-TABLE-ROW MOVE.            
013700 250-UNPACK-PROD-LINE.                                                    
013800     UNSTRING PRODFILE-LINE DELIMITED BY ','                              
013900         INTO PR-PRODUCT-TYPE, PR-COST-PER-SQFT-X,                        
014000              PR-LABOR-COST-PER-SQFT-X                                    
014100     END-UNSTRING.                                                        
014200*    PR-COST-PER-SQFT AND PR-LABOR-COST-PER-SQFT ARE NOW SET              
014300*    THROUGH THEIR -X REDEFINES ABOVE (DE-EDITING MOVE).                  
014400 250-EXIT.                                                                
014500     EXIT.                                                                
014600*-----------------------------------------------------------------        
014700 260-STORE-PROD-ROW.                                                      
014800     IF PRD-ROW-COUNT >= 50                                               
014900         MOVE 4 TO LK-RETURN-CD                                           
015000         MOVE LK-RETURN-CD TO WS-RETURN-CD-SAVE                           
015100         DISPLAY 'ORDPROD - PRODUCT TABLE FULL AT 50 ROWS'                
015200                 ' RETURN-CD ' WS-RETURN-CD-SAVE-X                        
015300     ELSE                                                                 
015400         ADD 1 TO PRD-ROW-COUNT                                           
015410         MOVE PR-PRODUCT-TYPE TO WS-PKS-TYPE (PRD-ROW-COUNT)              
015500         MOVE PR-PRODUCT-TYPE TO PT-PRODUCT-TYPE (PRD-ROW-COUNT)          
015600         MOVE PR-COST-PER-SQFT-X TO                                       
015700              PT-COST-PER-SQFT-X (PRD-ROW-COUNT)                          
015800         MOVE PR-LABOR-COST-PER-SQFT TO                                   
015900              PT-LABOR-COST-PER-SQFT (PRD-ROW-COUNT)                      
016000         MOVE PRD-ROW-COUNT TO WS-ROW-NUM                                 
016100         DISPLAY 'ORDPROD - LOADED ROW ' WS-ROW-NUM-X                     
016200                 ' TYPE ' PR-PRODUCT-TYPE                                 
016300     END-IF.                                                              
016400 260-EXIT.                                                                
016500     EXIT.                                                                
016600*-----------------------------------------------------------------        
016700*    300-CHECK-PRODUCT-INTEGRITY - RULE 15 (PRODUCT HALF).  GUARDS        
016800*    AGAINST A MIS-KEYED TABLE ROW, NOT A DUPLICATE PRODUCT NAME (NO      
016900*    SUCH RULE ON THIS TABLE) - SO THAT IS ALL WE CHECK HERE.             
017000*-----------------------------------------------------------------        
017100 300-CHECK-PRODUCT-INTEGRITY.                                             
017200     SET PRODUCT-TABLE-IDX TO 1.                                          
017300     PERFORM 320-CHECK-ONE-PRODUCT-ROW THRU 320-EXIT                      
017400             VARYING PRODUCT-TABLE-IDX FROM 1 BY 1                        
017500             UNTIL PRODUCT-TABLE-IDX > PRD-ROW-COUNT                      
017600                OR LK-RETURN-CD NOT = 0.                                  
017700 300-EXIT.                                                                
017800     EXIT.                                                                
017900*-----------------------------------------------------------------        
018000*    320 RE-VERIFIES THE SLOT'S PRODUCT TYPE AGAINST THE SHADOW           
018100*    COPY TAKEN AT LOAD TIME (260, ABOVE) ON A SEPARATE MOVE - A          
018200*    MIS-KEYED ROW CANNOT HAPPEN TODAY ON A LINE-SEQUENTIAL LOAD,         
018300*    BUT THE CHECK IS KEPT FOR THE DAY THIS MODULE IS POINTED AT AN       
018400*    INDEXED PRODFILE, SOMETHING THE OLD REORDER-POINT JOB NEVER          
018410*    HAD TO WORRY ABOUT BUT THIS ONE MIGHT SOMEDAY.                       
018500*-----------------------------------------------------------------        
018600 320-CHECK-ONE-PRODUCT-ROW.                                               
018650     IF PT-PRODUCT-TYPE (PRODUCT-TABLE-IDX) NOT =                         
018660                WS-PKS-TYPE (PRODUCT-TABLE-IDX)                           
018670         DISPLAY 'ORDPROD - PRODUCT TYPE MIS-FILED AT ROW '               
018680                 PRODUCT-TABLE-IDX                                        
018690         MOVE 8 TO LK-RETURN-CD                                           
018695     END-IF.                                                              
018700     IF PT-PRODUCT-TYPE (PRODUCT-TABLE-IDX) = SPACES                      
018800         DISPLAY 'ORDPROD - BLANK PRODUCT TYPE AT ROW '                   
018900                 PRODUCT-TABLE-IDX                                        
019000         MOVE 8 TO LK-RETURN-CD                                           
019100     END-IF.                                                              
019200 320-EXIT.                                                                
019300     EXIT.                                                                
019400*-----------------------------------------------------------------        
019500 700-CLOSE-PRODFILE.                                                      
019600     CLOSE PRODFILE.                                                      
019700 700-EXIT.                                                                
019800     EXIT.                                                                
