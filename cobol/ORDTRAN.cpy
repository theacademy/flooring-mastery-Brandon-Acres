000100*****************************************************************         
000200*    ORDTRAN  --  ONE ORDER ADD/EDIT REQUEST READ FROM THE                
000300*    ORDTRAN TRANSACTION FILE THAT DRIVES A BATCH RUN OF                  
000400*    ORDPOST.  STANDS IN FOR THE COUNTER-CLERK KEYING AN ORDER            
000500*    AT THE SALES-DESK SCREEN (SEE ORDPOST CHANGE LOG 09/98).             
000600*-----------------------------------------------------------------        
000700*    09/21/98  JRS   INITIAL COPY MEMBER - ORDER CALC PROJECT             
000800*    05/14/03  MPK   FM-0258   ADDED OT-ACTION-IS-REMOVE FOR THE          
000900*                              NEW REMOVE-ORDER TRANSACTION TYPE          
000950*    11/06/03  MPK   FM-0266   DROPPED OT-ORDER-DATE - ORDPOST ONLY       
000960*                              EVER RUNS AGAINST ONE DATE'S LEDGER        
000970*                              (PARM-TARGET-ORDER-DATE OFF ORDPARM),      
000980*                              SO A PER-TRANSACTION DATE COLUMN WAS       
000990*                              NEVER READ.  LEFT AS FILLER RATHER         
000995*                              THAN RESHUFFLE THE FILE LAYOUT.            
001000*-----------------------------------------------------------------        
001100 01  OT-TRANSACTION-RECORD.                                               
001200     05  OT-ACTION-CODE              PIC X.                               
001300         88  OT-ACTION-IS-ADD         VALUE 'A'.                          
001400         88  OT-ACTION-IS-EDIT        VALUE 'E'.                          
001500         88  OT-ACTION-IS-REMOVE      VALUE 'D'.                          
001600     05  FILLER                      PIC X(8).                            
001700     05  OT-ORDER-NUMBER               PIC 9(9).                          
001800     05  OT-ORDER-NUMBER-X REDEFINES OT-ORDER-NUMBER                      
001900                                     PIC X(9).                            
002000     05  OT-CUSTOMER-NAME              PIC X(30).                         
002100     05  OT-STATE                      PIC X(20).                         
002200     05  OT-TAX-RATE                   PIC 9(3)V9(2).                     
002300     05  OT-PRODUCT-TYPE               PIC X(20).                         
002400     05  OT-AREA                       PIC 9(7)V9(2).                     
002500     05  OT-COST-PER-SQFT              PIC 9(5)V9(2).                     
002600     05  OT-LABOR-COST-PER-SQFT        PIC 9(5)V9(2).                     
002700     05  FILLER                        PIC X(10).                         
